000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300*    PROGRAM:    DA2026                                          *
000400*    TITLE:      DATA-ANALYTICS 2026 SALARY GUIDE (WAGE-         *
000500*                PERCENTILE PIPELINE)                            *
000600*    NARRATIVE:  READS BASE WAGE-PERCENTILE RECORDS (P10/P50/    *
000700*                P90 PER ROLE), APPLIES INFLATION, DEMAND (PLUS  *
000800*                A PER-ROLE BONUS) AND A STACKED SKILLS FACTOR,  *
000900*                ROUNDS TO WHOLE DOLLARS AND WRITES A DATA FILE  *
001000*                AND A COLUMNAR REPORT WITH MODEL PARAMETERS.    *
001100******************************************************************
001200 PROGRAM-ID.     DA2026.
001300 AUTHOR.         D QUINTERO.
001400 INSTALLATION.   COBOL DEVELOPMENT CENTER.
001500 DATE-WRITTEN.   08/22/1990.
001600 DATE-COMPILED.
001700 SECURITY.       NON-CONFIDENTIAL.
001800******************************************************************
001900*    MAINTENENCE LOG                                             *
002000*    DATE      AUTHOR        MAINTENANCE REQUIREMENT             *
002100*    --------- ------------  -----------------------------------*
002200*    08/22/90 D QUINTERO      ORIGINAL PROGRAM - REQ 90-204      *
002300*    03/19/93 D QUINTERO      ADDED PER-ROLE DEMAND BONUS        *
002400*    01/09/99 D QUINTERO      Y2K REVIEW - RUN DATE NOW 4-DIGIT  *
002500*    07/02/03 R KOSINSKI      ADDED ERROR FILE FOR BAD WAGE RECS *
002600*    03/03/16 T ODUYA         ADDED MODEL PARAMETER HEADER       *
002700*    02/14/24 T ODUYA         2024 SKILLS REFRESH - REQ 24-041   *
002800******************************************************************
002900 ENVIRONMENT DIVISION.
003000 CONFIGURATION SECTION.
003100 SOURCE-COMPUTER.    IBM-3081.
003200 OBJECT-COMPUTER.    IBM-3081.
003300 SPECIAL-NAMES.
003400     C01 IS TOP-OF-FORM.
003500 INPUT-OUTPUT SECTION.
003600 FILE-CONTROL.
003700     SELECT WAGE-INPUT-DA   ASSIGN TO WAGEIN
003800            FILE STATUS IS WAGE-INPUT-STATUS.
003900     SELECT DA-DATA-OUT     ASSIGN TO DADATA.
004000     SELECT DA-ERROR-OUT    ASSIGN TO DAERR.
004100     SELECT DA-REPORT       ASSIGN TO DARPT.
004200 DATA DIVISION.
004300 FILE SECTION.
004400 FD  WAGE-INPUT-DA
004500     LABEL RECORDS ARE STANDARD
004600     RECORD CONTAINS 72 CHARACTERS.
004700     COPY WAGEREC.
004800 FD  DA-DATA-OUT
004900     LABEL RECORDS ARE STANDARD
005000     RECORD CONTAINS 93 CHARACTERS.
005100 01  DA-DATA-OUT-RECORD          PIC X(93).
005200 FD  DA-ERROR-OUT
005300     LABEL RECORDS ARE STANDARD
005400     RECORD CONTAINS 81 CHARACTERS.
005500 01  DA-ERROR-OUT-RECORD         PIC X(81).
005600 FD  DA-REPORT
005700     LABEL RECORDS ARE STANDARD
005800     RECORD CONTAINS 132 CHARACTERS.
005900 01  DA-REPORT-LINE              PIC X(132).
006000 WORKING-STORAGE SECTION.
006100******************************************************************
006200*    SHOP-STANDARD PAGE/LINE CONTROL BLOCK - SEE PRINTCTL.        *
006300******************************************************************
006400     COPY PRINTCTL.
006500******************************************************************
006600*    OUTPUT AND ERROR RECORD LAYOUTS - SEE DAOREC.                *
006700******************************************************************
006800     COPY DAOREC.
006900 01  WS-SWITCHES.
007000     05  WS-EOF-SW              PIC X(01)  VALUE 'N'.
007100         88  END-OF-WAGE-INPUT             VALUE 'Y'.
007105     05  FILLER                 PIC X(01).
007200 01  WS-FILE-STATUS-FIELDS.
007300     05  WAGE-INPUT-STATUS      PIC X(02).
007400         88  WAGE-INPUT-OK                 VALUE '00'.
007500         88  WAGE-INPUT-EOF                VALUE '10'.
007505     05  FILLER                 PIC X(01).
007600 01  WS-COUNTERS.
007700     05  WS-ROLES-PROCESSED     PIC 9(05)  COMP  VALUE 0.
007800     05  WS-ROLES-IN-ERROR      PIC 9(05)  COMP  VALUE 0.
007900     05  WS-RF-SUB              PIC 9(02)  COMP  VALUE 0.
007905     05  FILLER                 PIC X(01).
008000 01  WS-MODEL-PARMS.
008100     05  WS-INFLATION           PIC 9V9(04) VALUE 0.0300.
008200     05  WS-DEMAND-BASE         PIC 9V9(04) VALUE 0.1200.
008300     05  WS-SKILLS-TOTAL        PIC 9V9(04) VALUE 0.2400.
008400     05  WS-ROLE-DEMAND-BONUS   PIC 9V9(04).
008500     05  WS-COMBINED-PCT        PIC 9V9(04).
008505     05  FILLER                 PIC X(01).
008600 01  WS-ROLE-BONUS-VALUES.
008700     05  FILLER PIC X(30) VALUE 'DATA ANALYST'.
008800     05  FILLER PIC 9V9(04) VALUE 0.0000.
008900     05  FILLER PIC X(30) VALUE 'BUSINESS INTELLIGENCE ANALYST'.
009000     05  FILLER PIC 9V9(04) VALUE 0.0100.
009100     05  FILLER PIC X(30) VALUE 'DATA SCIENTIST'.
009200     05  FILLER PIC 9V9(04) VALUE 0.0200.
009300     05  FILLER PIC X(30) VALUE 'DATA ENGINEER'.
009400     05  FILLER PIC 9V9(04) VALUE 0.0200.
009500 01  WS-ROLE-BONUS-TABLE REDEFINES WS-ROLE-BONUS-VALUES.
009600     05  WS-RB-ROW OCCURS 4 TIMES
009700                   INDEXED BY WS-RB-IDX.
009800         10  WS-RB-ROLE         PIC X(30).
009900         10  WS-RB-BONUS        PIC 9V9(04).
010000 01  WS-EDIT-WORK.
010100     05  WS-ROLE-UPPER          PIC X(40).
010200     05  WS-PIPELINE-VAL        PIC 9(09)V99.
010210     05  WS-PIPELINE-VAL-ALT REDEFINES WS-PIPELINE-VAL.
010220         10  WS-PIPELINE-WHOLE  PIC 9(09).
010230         10  WS-PIPELINE-DEC    PIC 9(02).
010300     05  WS-PREDICTED           PIC 9(07).
010400     05  WS-ED-PCT              PIC ZZ9.9.
010500     05  WS-ED-P10              PIC ZZZ,ZZZ,ZZ9.
010600     05  WS-ED-P50              PIC ZZZ,ZZZ,ZZ9.
010700     05  WS-ED-P90              PIC ZZZ,ZZZ,ZZ9.
010800     05  WS-ED-ENTRY            PIC ZZZ,ZZZ,ZZ9.
010900     05  WS-ED-MID              PIC ZZZ,ZZZ,ZZ9.
011000     05  WS-ED-SENIOR           PIC ZZZ,ZZZ,ZZ9.
011100     05  WS-ED-PROCESSED        PIC ZZ,ZZ9.
011200     05  WS-ED-ERRORS           PIC ZZ,ZZ9.
011205     05  FILLER                 PIC X(01).
011300 01  DA-REPORT-DETAIL-LINE.
011400     05  DD-ROLE                PIC X(30).
011500     05  FILLER                 PIC X(02) VALUE SPACES.
011600     05  DD-CODE                PIC X(10).
011700     05  FILLER                 PIC X(02) VALUE SPACES.
011800     05  DD-P10                 PIC ZZZ,ZZZ,ZZ9.
011900     05  FILLER                 PIC X(02) VALUE SPACES.
012000     05  DD-P50                 PIC ZZZ,ZZZ,ZZ9.
012100     05  FILLER                 PIC X(02) VALUE SPACES.
012200     05  DD-P90                 PIC ZZZ,ZZZ,ZZ9.
012300     05  FILLER                 PIC X(02) VALUE SPACES.
012400     05  DD-ENTRY               PIC ZZZ,ZZZ,ZZ9.
012500     05  FILLER                 PIC X(02) VALUE SPACES.
012600     05  DD-MID                 PIC ZZZ,ZZZ,ZZ9.
012700     05  FILLER                 PIC X(02) VALUE SPACES.
012800     05  DD-SENIOR              PIC ZZZ,ZZZ,ZZ9.
012900     05  FILLER                 PIC X(11) VALUE SPACES.
013000 PROCEDURE DIVISION.
013100******************************************************************
013200*    0000-MAIN-PROCESSING CONTROLS THE WHOLE RUN.                *
013300******************************************************************
013400 0000-MAIN-PROCESSING.
013500     PERFORM 1000-OPEN-FILES.
013600     PERFORM 1500-PRINT-PARAMETER-HEADER
013700         THRU 1500-PRINT-PARAMETER-HEADER-EXIT.
013800     PERFORM 8000-READ-WAGE-RECORD.
013900     PERFORM 2000-PROCESS-WAGE-RECORD
014000         THRU 2000-PROCESS-WAGE-RECORD-EXIT
014100         UNTIL END-OF-WAGE-INPUT.
014200     PERFORM 9500-PRINT-TRAILER THRU 9500-PRINT-TRAILER-EXIT.
014300     PERFORM 4000-CLOSE-FILES.
014400     STOP RUN.
014500******************************************************************
014600*    1000-OPEN-FILES.                                            *
014700******************************************************************
014800 1000-OPEN-FILES.
014900     OPEN INPUT  WAGE-INPUT-DA
015000          OUTPUT DA-DATA-OUT
015100          OUTPUT DA-ERROR-OUT
015200          OUTPUT DA-REPORT.
015300     IF NOT WAGE-INPUT-OK
015400         DISPLAY 'DA2026 - WAGE-INPUT-DA OPEN ERROR ' WAGE-INPUT-STATUS
015500         STOP RUN.
015600******************************************************************
015700*    1500-PRINT-PARAMETER-HEADER - INFLATION/DEMAND/SKILLS/TOTAL *
015800*    PERCENTAGES, EACH TO ONE DECIMAL PLACE.                     *
015900******************************************************************
016000 1500-PRINT-PARAMETER-HEADER.
016100     COMPUTE WS-COMBINED-PCT ROUNDED =
016200         ((1 + WS-INFLATION) * (1 + WS-DEMAND-BASE) *
016300          (1 + WS-SKILLS-TOTAL)) - 1.
016400     MOVE SPACES TO DA-REPORT-LINE.
016500     STRING 'DATA-ANALYTICS 2026 SALARY GUIDE - MODEL PARAMETERS'
016600            DELIMITED BY SIZE INTO DA-REPORT-LINE.
016700     WRITE DA-REPORT-LINE.
016800     COMPUTE WS-ED-PCT ROUNDED = WS-INFLATION * 100.
016900     MOVE SPACES TO DA-REPORT-LINE.
017000     STRING 'INFLATION PCT.......' DELIMITED BY SIZE
017100            WS-ED-PCT             DELIMITED BY SIZE
017200         INTO DA-REPORT-LINE.
017300     WRITE DA-REPORT-LINE.
017400     COMPUTE WS-ED-PCT ROUNDED = WS-DEMAND-BASE * 100.
017500     MOVE SPACES TO DA-REPORT-LINE.
017600     STRING 'DEMAND PCT..........' DELIMITED BY SIZE
017700            WS-ED-PCT             DELIMITED BY SIZE
017800         INTO DA-REPORT-LINE.
017900     WRITE DA-REPORT-LINE.
018000     COMPUTE WS-ED-PCT ROUNDED = WS-SKILLS-TOTAL * 100.
018100     MOVE SPACES TO DA-REPORT-LINE.
018200     STRING 'SKILLS PREMIUM PCT..' DELIMITED BY SIZE
018300            WS-ED-PCT             DELIMITED BY SIZE
018400         INTO DA-REPORT-LINE.
018500     WRITE DA-REPORT-LINE.
018600     COMPUTE WS-ED-PCT ROUNDED = WS-COMBINED-PCT * 100.
018700     MOVE SPACES TO DA-REPORT-LINE.
018800     STRING 'TOTAL COMBINED PCT..' DELIMITED BY SIZE
018900            WS-ED-PCT             DELIMITED BY SIZE
019000         INTO DA-REPORT-LINE.
019100     WRITE DA-REPORT-LINE.
019200 1500-PRINT-PARAMETER-HEADER-EXIT.
019300     EXIT.
019400******************************************************************
019500*    2000-PROCESS-WAGE-RECORD - VALIDATE, RATE, WRITE.           *
019600******************************************************************
019700 2000-PROCESS-WAGE-RECORD.
019800     IF WG-P10 > 0 AND WG-P50 > 0 AND WG-P90 > 0
019900         PERFORM 2100-RATE-ROLE THRU 2100-RATE-ROLE-EXIT
020000     ELSE
020100         PERFORM 2900-WRITE-ERROR-RECORD
020200             THRU 2900-WRITE-ERROR-RECORD-EXIT.
020300     PERFORM 8000-READ-WAGE-RECORD.
020400 2000-PROCESS-WAGE-RECORD-EXIT.
020500     EXIT.
020600******************************************************************
020700*    2100-RATE-ROLE - LOOK UP THE DEMAND BONUS, RUN THE THREE    *
020800*    PERCENTILES THROUGH THE PIPELINE, WRITE OUTPUT + DETAIL.    *
020900******************************************************************
021000 2100-RATE-ROLE.
021100     ADD 1 TO WS-ROLES-PROCESSED.
021200     MOVE WG-ROLE TO WS-ROLE-UPPER.
021300     INSPECT WS-ROLE-UPPER
021400         CONVERTING 'abcdefghijklmnopqrstuvwxyz'
021500                 TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
021600     MOVE 0.0000 TO WS-ROLE-DEMAND-BONUS.
021700     PERFORM 2110-DEMAND-BONUS-SEARCH
021800         THRU 2110-DEMAND-BONUS-SEARCH-EXIT
021900         VARYING WS-RB-IDX FROM 1 BY 1
022000         UNTIL WS-RB-IDX > 4.
022100     MOVE WG-ROLE TO DB-ROLE.
022200     MOVE WG-CODE TO DB-CODE.
022300     MOVE WG-P10  TO DB-BASE-P10.
022400     MOVE WG-P50  TO DB-BASE-P50.
022500     MOVE WG-P90  TO DB-BASE-P90.
022600     PERFORM 2120-PREDICT-ONE-LEVEL THRU 2120-PREDICT-ONE-LEVEL-EXIT.
022700     MOVE WS-PREDICTED TO DB-ENTRY-2026.
022800     MOVE WG-P50 TO WS-PIPELINE-VAL.
022900     PERFORM 2121-PREDICT-MID-LEVEL THRU 2121-PREDICT-MID-LEVEL-EXIT.
023000     MOVE WS-PREDICTED TO DB-MID-2026.
023100     MOVE WG-P90 TO WS-PIPELINE-VAL.
023200     PERFORM 2122-PREDICT-SENIOR-LEVEL
023300         THRU 2122-PREDICT-SENIOR-LEVEL-EXIT.
023400     MOVE WS-PREDICTED TO DB-SENIOR-2026.
023500     WRITE DA-DATA-OUT-RECORD FROM DA-OUTPUT-RECORD.
023600     PERFORM 9100-PRINT-DETAIL-LINE THRU 9100-PRINT-DETAIL-LINE-EXIT.
023700 2100-RATE-ROLE-EXIT.
023800     EXIT.
023900******************************************************************
024000*    2110-DEMAND-BONUS-SEARCH - ONE ROLE-BONUS ROW.              *
024100******************************************************************
024200 2110-DEMAND-BONUS-SEARCH.
024300     IF WS-ROLE-UPPER (1:30) = WS-RB-ROLE (WS-RB-IDX)
024400         MOVE WS-RB-BONUS (WS-RB-IDX) TO WS-ROLE-DEMAND-BONUS.
024500 2110-DEMAND-BONUS-SEARCH-EXIT.
024600     EXIT.
024700******************************************************************
024800*    2120/2121/2122 - THE SAME THREE-STEP PIPELINE APPLIED TO    *
024900*    P10, P50 AND P90 RESPECTIVELY:                              *
025000*        S1 = B * (1 + INFLATION)                                *
025100*        S2 = S1 * (1 + DEMAND + ROLE BONUS)                     *
025200*        S3 = S2 * (1 + SKILLS TOTAL)                            *
025300*        RESULT = S3 ROUNDED TO THE NEAREST WHOLE DOLLAR         *
025400******************************************************************
025500 2120-PREDICT-ONE-LEVEL.
025600     MOVE WG-P10 TO WS-PIPELINE-VAL.
025700     COMPUTE WS-PIPELINE-VAL ROUNDED =
025800         WS-PIPELINE-VAL * (1 + WS-INFLATION).
025900     COMPUTE WS-PIPELINE-VAL ROUNDED =
026000         WS-PIPELINE-VAL *
026100             (1 + WS-DEMAND-BASE + WS-ROLE-DEMAND-BONUS).
026200     COMPUTE WS-PIPELINE-VAL ROUNDED =
026300         WS-PIPELINE-VAL * (1 + WS-SKILLS-TOTAL).
026400     COMPUTE WS-PREDICTED ROUNDED = WS-PIPELINE-VAL.
026500 2120-PREDICT-ONE-LEVEL-EXIT.
026600     EXIT.
026700 2121-PREDICT-MID-LEVEL.
026800     COMPUTE WS-PIPELINE-VAL ROUNDED =
026900         WS-PIPELINE-VAL * (1 + WS-INFLATION).
027000     COMPUTE WS-PIPELINE-VAL ROUNDED =
027100         WS-PIPELINE-VAL *
027200             (1 + WS-DEMAND-BASE + WS-ROLE-DEMAND-BONUS).
027300     COMPUTE WS-PIPELINE-VAL ROUNDED =
027400         WS-PIPELINE-VAL * (1 + WS-SKILLS-TOTAL).
027500     COMPUTE WS-PREDICTED ROUNDED = WS-PIPELINE-VAL.
027600 2121-PREDICT-MID-LEVEL-EXIT.
027700     EXIT.
027800 2122-PREDICT-SENIOR-LEVEL.
027900     COMPUTE WS-PIPELINE-VAL ROUNDED =
028000         WS-PIPELINE-VAL * (1 + WS-INFLATION).
028100     COMPUTE WS-PIPELINE-VAL ROUNDED =
028200         WS-PIPELINE-VAL *
028300             (1 + WS-DEMAND-BASE + WS-ROLE-DEMAND-BONUS).
028400     COMPUTE WS-PIPELINE-VAL ROUNDED =
028500         WS-PIPELINE-VAL * (1 + WS-SKILLS-TOTAL).
028600     COMPUTE WS-PREDICTED ROUNDED = WS-PIPELINE-VAL.
028700 2122-PREDICT-SENIOR-LEVEL-EXIT.
028800     EXIT.
028900******************************************************************
029000*    2900-WRITE-ERROR-RECORD - A PERCENTILE WAS NOT > 0.         *
029100******************************************************************
029200 2900-WRITE-ERROR-RECORD.
029300     ADD 1 TO WS-ROLES-IN-ERROR.
029400     MOVE WG-ROLE TO DE-ROLE.
029500     MOVE WG-CODE TO DE-CODE.
029600     MOVE 'PERCENTILE NOT GREATER THAN ZERO' TO DE-REASON.
029700     WRITE DA-ERROR-OUT-RECORD FROM DA-ERROR-RECORD.
029800 2900-WRITE-ERROR-RECORD-EXIT.
029900     EXIT.
030000******************************************************************
030100*    4000-CLOSE-FILES.                                           *
030200******************************************************************
030300 4000-CLOSE-FILES.
030400     CLOSE WAGE-INPUT-DA
030500           DA-DATA-OUT
030600           DA-ERROR-OUT
030700           DA-REPORT.
030800******************************************************************
030900*    8000-READ-WAGE-RECORD.                                      *
031000******************************************************************
031100 8000-READ-WAGE-RECORD.
031200     READ WAGE-INPUT-DA
031300         AT END MOVE 'Y' TO WS-EOF-SW.
031400 8000-READ-WAGE-RECORD-EXIT.
031500     EXIT.
031600******************************************************************
031700*    9100-PRINT-DETAIL-LINE - ROLE, CODE, BASE P10/50/90,        *
031800*    PREDICTED ENTRY/MID/SENIOR 2026, ALL WHOLE DOLLARS.         *
031900******************************************************************
032000 9100-PRINT-DETAIL-LINE.
032100     MOVE SPACES TO DA-REPORT-DETAIL-LINE.
032200     MOVE WG-ROLE       TO DD-ROLE.
032300     MOVE WG-CODE       TO DD-CODE.
032400     MOVE WG-P10        TO DD-P10.
032500     MOVE WG-P50        TO DD-P50.
032600     MOVE WG-P90        TO DD-P90.
032700     MOVE DB-ENTRY-2026 TO DD-ENTRY.
032800     MOVE DB-MID-2026   TO DD-MID.
032900     MOVE DB-SENIOR-2026 TO DD-SENIOR.
033000     WRITE DA-REPORT-LINE FROM DA-REPORT-DETAIL-LINE.
033100 9100-PRINT-DETAIL-LINE-EXIT.
033200     EXIT.
033300******************************************************************
033400*    9500-PRINT-TRAILER - ROLES PROCESSED AND ROLES IN ERROR.    *
033500******************************************************************
033600 9500-PRINT-TRAILER.
033700     MOVE WS-ROLES-PROCESSED TO WS-ED-PROCESSED.
033800     MOVE WS-ROLES-IN-ERROR  TO WS-ED-ERRORS.
033900     MOVE SPACES TO DA-REPORT-LINE.
034000     STRING 'ROLES PROCESSED: ' DELIMITED BY SIZE
034100            WS-ED-PROCESSED    DELIMITED BY SIZE
034200            '   ROLES IN ERROR: ' DELIMITED BY SIZE
034300            WS-ED-ERRORS       DELIMITED BY SIZE
034400         INTO DA-REPORT-LINE.
034500     WRITE DA-REPORT-LINE.
034600 9500-PRINT-TRAILER-EXIT.
034700     EXIT.
