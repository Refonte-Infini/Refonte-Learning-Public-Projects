000100******************************************************************
000200*    COPYBOOK:  CYBREC                                           *
000300*    REQUEST RECORD FOR THE CYBERSECURITY SALARY PREDICTOR       *
000400*    (CYBERSEC) -- ONE PREDICTION REQUEST PER RECORD.            *
000500*----------------------------------------------------------------*
000600* MAINTENENCE LOG                                                *
000700* DATE      AUTHOR        MAINTENANCE REQUIREMENT                *
000800* --------- ------------  --------------------------------------*
000900* 03/14/89 R KOSINSKI      CREATED - REQ 89-118 SALARY GUIDE     *
001000* 01/09/99 R KOSINSKI      Y2K REVIEW - NO 2-DIGIT YEARS HERE    *
001100* 06/22/15 T ODUYA         WIDENED REQ-SKILLS TO 6 OCCURS        *
001200******************************************************************
001300 01  CYBER-REQUEST-RECORD.
001400     05  REQ-ROLE                   PIC X(30).
001500     05  REQ-LEVEL                  PIC X(12).
001600     05  REQ-YEARS                  PIC 9(02)V9.
001700     05  REQ-STATE                  PIC X(06).
001800     05  REQ-SKILLS-TABLE.
001900         10  REQ-SKILL              PIC X(20) OCCURS 6 TIMES.
002000     05  FILLER                     PIC X(01).
002100******************************************************************
002200*    FLAT VIEW OF THE SKILLS BLOCK -- USED ONLY TO TEST FOR AN    *
002300*    ALL-BLANK SKILLS LIST WITHOUT LOOPING THE OCCURS TABLE.      *
002400******************************************************************
002500 01  CYBER-REQUEST-ALT REDEFINES CYBER-REQUEST-RECORD.
002600     05  FILLER                     PIC X(51).
002700     05  REQ-SKILLS-FLAT            PIC X(120).
002800     05  FILLER                     PIC X(01).
