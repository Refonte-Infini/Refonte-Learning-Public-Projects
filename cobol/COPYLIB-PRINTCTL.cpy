000100******************************************************************
000200*    COPYBOOK:  PRINTCTL                                         *
000300*    SHOP-STANDARD PAGE/LINE CONTROL BLOCK.  PULLED INTO EVERY   *
000400*    REPORT-WRITING PROGRAM SO PAGE BREAKS AND THE RUN DATE      *
000500*    STAMP ARE HANDLED THE SAME WAY EVERYWHERE.                  *
000600*----------------------------------------------------------------*
000700* MAINTENENCE LOG                                                *
000800* DATE      AUTHOR        MAINTENANCE REQUIREMENT                *
000900* --------- ------------  --------------------------------------*
001000* 05/17/86 E ACKERMAN      CREATED FOR SHOP-WIDE REPORT PROGRAMS *
001100* 02/02/99 E ACKERMAN      Y2K REVIEW - DATE BLOCK IS 4-DIGIT YR *
001200* 11/28/09 D QUINTERO      ADDED CURRENT-DATE BREAKOUT           *
001250******************************************************************
001300 01  WS-PRINT-CONTROL.
001400     05  LINE-COUNT             PIC 9(03) COMP VALUE 99.
001500     05  LINES-ON-PAGE          PIC 9(03) COMP VALUE 55.
001600     05  PAGE-COUNT             PIC 9(03) COMP VALUE 1.
001700     05  LINE-SPACEING          PIC 9(01) COMP VALUE 1.
001720     05  FILLER                 PIC X(01).
001800*    RUN-DATE STAMP IS TAKEN VIA "ACCEPT FROM DATE YYYYMMDD" --
001900*    NOT FUNCTION CURRENT-DATE -- SO IT WILL RUN ON THE OLDER
002000*    COMPILERS STILL ON THE PRODUCTION LPARS.
002100 01  WS-CURRENT-DATE-DATA       PIC X(08).
002200 01  WS-CURRENT-DATE-FIELDS REDEFINES WS-CURRENT-DATE-DATA.
002300     05  WS-CURRENT-YEAR        PIC 9(04).
002400     05  WS-CURRENT-MONTH       PIC 9(02).
002500     05  WS-CURRENT-DAY         PIC 9(02).
