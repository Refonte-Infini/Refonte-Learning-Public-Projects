000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300*    PROGRAM:    SEPRED                                          *
000400*    TITLE:      SOFTWARE-ENGINEERING SALARY GUIDE (WAGE-        *
000500*                PERCENTILE PIPELINE)                            *
000600*    NARRATIVE:  READS BASE WAGE-PERCENTILE RECORDS, COMPUTES A  *
000700*                SYNTHETIC PER-LEVEL CAGR FROM A DISCOUNTED      *
000800*                PRESENT VALUE, APPLIES (INFLATION + CAGR) THEN  *
000900*                A STACKED SKILLS FACTOR THEN (DEMAND + GEO),    *
001000*                AND PRINTS A BASE-WAGE SECTION AND A PREDICTED  *
001100*                SALARY SECTION.                                 *
001200******************************************************************
001300 PROGRAM-ID.     SEPRED.
001400 AUTHOR.         J HACKWORTH.
001500 INSTALLATION.   COBOL DEVELOPMENT CENTER.
001600 DATE-WRITTEN.   05/02/1993.
001700 DATE-COMPILED.
001800 SECURITY.       NON-CONFIDENTIAL.
001900******************************************************************
002000*    MAINTENENCE LOG                                             *
002100*    DATE      AUTHOR        MAINTENANCE REQUIREMENT             *
002200*    --------- ------------  -----------------------------------*
002300*    05/02/93 J HACKWORTH     ORIGINAL PROGRAM - REQ 93-311      *
002400*    11/14/95 J HACKWORTH     ADDED ROLE DEMAND/GEO FACTOR TABLE *
002500*    01/09/99 J HACKWORTH     Y2K REVIEW - RUN DATE NOW 4-DIGIT  *
002600*    03/03/16 T ODUYA         SHARED WAGEREC WITH DA2026         *
002700*    02/14/24 T ODUYA         2024 SKILLS REFRESH - REQ 24-041   *
002800******************************************************************
002900 ENVIRONMENT DIVISION.
003000 CONFIGURATION SECTION.
003100 SOURCE-COMPUTER.    IBM-3081.
003200 OBJECT-COMPUTER.    IBM-3081.
003300 SPECIAL-NAMES.
003400     C01 IS TOP-OF-FORM.
003500 INPUT-OUTPUT SECTION.
003600 FILE-CONTROL.
003700     SELECT WAGE-INPUT-SE   ASSIGN TO WAGEIN
003800            FILE STATUS IS WAGE-INPUT-STATUS.
003900     SELECT SE-REPORT       ASSIGN TO SERPT.
004000 DATA DIVISION.
004100 FILE SECTION.
004200 FD  WAGE-INPUT-SE
004300     LABEL RECORDS ARE STANDARD
004400     RECORD CONTAINS 72 CHARACTERS.
004500     COPY WAGEREC.
004600 FD  SE-REPORT
004700     LABEL RECORDS ARE STANDARD
004800     RECORD CONTAINS 132 CHARACTERS.
004900 01  SE-REPORT-LINE              PIC X(132).
005000 WORKING-STORAGE SECTION.
005100******************************************************************
005200*    SHOP-STANDARD PAGE/LINE CONTROL BLOCK - SEE PRINTCTL.        *
005300******************************************************************
005400     COPY PRINTCTL.
005500******************************************************************
005600*    OUTPUT RECORD, CAGR CONSTANTS AND FACTOR TABLES - SEOREC.   *
005700******************************************************************
005800     COPY SEOREC.
005900 01  WS-SWITCHES.
006000     05  WS-EOF-SW              PIC X(01)  VALUE 'N'.
006100         88  END-OF-WAGE-INPUT             VALUE 'Y'.
006200     05  WS-FACTOR-FOUND-SW     PIC X(01)  VALUE 'N'.
006300         88  FACTOR-ROW-WAS-FOUND          VALUE 'Y'.
006305     05  FILLER                 PIC X(01).
006400 01  WS-FILE-STATUS-FIELDS.
006500     05  WAGE-INPUT-STATUS      PIC X(02).
006600         88  WAGE-INPUT-OK                 VALUE '00'.
006700         88  WAGE-INPUT-EOF                VALUE '10'.
006705     05  FILLER                 PIC X(01).
006800 01  WS-COUNTERS.
006900     05  WS-RECORDS-PROCESSED   PIC 9(05)  COMP  VALUE 0.
007000     05  WS-RESULT-COUNT        PIC 9(03)  COMP  VALUE 0.
007005     05  FILLER                 PIC X(01).
007100 01  WS-EDIT-WORK.
007200     05  WS-ROLE-UPPER          PIC X(30).
007300     05  WS-ROLE-DEMAND         PIC 9V9(04).
007400     05  WS-ROLE-GEO            PIC 9V9(04).
007500     05  WS-PIPELINE-VAL        PIC 9(09)V99.
007600     05  WS-LEVEL-CAGR          PIC 9V9(07).
007700     05  WS-ED-P10              PIC ZZZ,ZZZ,ZZ9.
007800     05  WS-ED-P50              PIC ZZZ,ZZZ,ZZ9.
007900     05  WS-ED-P90              PIC ZZZ,ZZZ,ZZ9.
008000     05  WS-ED-ENTRY            PIC ZZZ,ZZZ,ZZ9.99.
008100     05  WS-ED-MID              PIC ZZZ,ZZZ,ZZ9.99.
008200     05  WS-ED-SENIOR           PIC ZZZ,ZZZ,ZZ9.99.
008300     05  WS-ED-COUNT            PIC ZZ,ZZ9.
008400******************************************************************
008500*    IN-MEMORY BUFFER OF PREDICTED RESULTS - FILLED DURING THE   *
008600*    BASE-WAGES PASS, PRINTED DURING THE PREDICTED-SALARY PASS.  *
008700******************************************************************
008705     05  FILLER                 PIC X(01).
008800 01  WS-RESULT-TABLE.
008900     05  WS-RESULT-ROW OCCURS 50 TIMES
009000                       INDEXED BY WS-RESULT-IDX.
009100         10  WS-RESULT-ROLE     PIC X(50).
009200         10  WS-RESULT-ENTRY    PIC 9(07)V99.
009300         10  WS-RESULT-MID      PIC 9(07)V99.
009400         10  WS-RESULT-SENIOR   PIC 9(07)V99.
009405         10  FILLER             PIC X(01).
009500 01  SE-BASE-DETAIL-LINE.
009600     05  BD-ROLE                PIC X(40).
009700     05  FILLER                 PIC X(02) VALUE SPACES.
009800     05  BD-P10                 PIC ZZZ,ZZZ,ZZ9.
009900     05  FILLER                 PIC X(02) VALUE SPACES.
010000     05  BD-P50                 PIC ZZZ,ZZZ,ZZ9.
010100     05  FILLER                 PIC X(02) VALUE SPACES.
010200     05  BD-P90                 PIC ZZZ,ZZZ,ZZ9.
010300     05  FILLER                 PIC X(35) VALUE SPACES.
010400 01  SE-PREDICT-DETAIL-LINE.
010500     05  PD-ROLE                PIC X(50).
010600     05  FILLER                 PIC X(02) VALUE SPACES.
010700     05  PD-ENTRY               PIC ZZZ,ZZZ,ZZ9.99.
010800     05  FILLER                 PIC X(02) VALUE SPACES.
010900     05  PD-MID                 PIC ZZZ,ZZZ,ZZ9.99.
011000     05  FILLER                 PIC X(02) VALUE SPACES.
011100     05  PD-SENIOR              PIC ZZZ,ZZZ,ZZ9.99.
011200     05  FILLER                 PIC X(11) VALUE SPACES.
011300 PROCEDURE DIVISION.
011400******************************************************************
011500*    0000-MAIN-PROCESSING CONTROLS THE WHOLE RUN.                *
011600******************************************************************
011700 0000-MAIN-PROCESSING.
011800     PERFORM 1000-OPEN-FILES.
011900     PERFORM 1100-PRINT-BASE-HEADING
012000         THRU 1100-PRINT-BASE-HEADING-EXIT.
012100     PERFORM 8000-READ-WAGE-RECORD.
012200     PERFORM 2000-PROCESS-WAGE-RECORD
012300         THRU 2000-PROCESS-WAGE-RECORD-EXIT
012400         UNTIL END-OF-WAGE-INPUT.
012500     PERFORM 3000-PRINT-PREDICTED-SECTION
012600         THRU 3000-PRINT-PREDICTED-SECTION-EXIT.
012700     PERFORM 9500-PRINT-TRAILER THRU 9500-PRINT-TRAILER-EXIT.
012800     PERFORM 4000-CLOSE-FILES.
012900     STOP RUN.
013000******************************************************************
013100*    1000-OPEN-FILES.                                            *
013200******************************************************************
013300 1000-OPEN-FILES.
013400     OPEN INPUT  WAGE-INPUT-SE
013500          OUTPUT SE-REPORT.
013600     IF NOT WAGE-INPUT-OK
013700         DISPLAY 'SEPRED - WAGE-INPUT-SE OPEN ERROR ' WAGE-INPUT-STATUS
013800         STOP RUN.
013900******************************************************************
014000*    1100-PRINT-BASE-HEADING - SECTION 1 HEADING: "BASE WAGES".  *
014100******************************************************************
014200 1100-PRINT-BASE-HEADING.
014300     MOVE SPACES TO SE-REPORT-LINE.
014400     STRING 'BASE WAGES' DELIMITED BY SIZE INTO SE-REPORT-LINE.
014500     WRITE SE-REPORT-LINE.
014600     MOVE SPACES TO SE-REPORT-LINE.
014700     STRING 'ROLE' DELIMITED BY SIZE
014800            '                                        P10          P50          P90'
014900                DELIMITED BY SIZE
015000         INTO SE-REPORT-LINE.
015100     WRITE SE-REPORT-LINE.
015200 1100-PRINT-BASE-HEADING-EXIT.
015300     EXIT.
015400******************************************************************
015500*    2000-PROCESS-WAGE-RECORD - PRINT THE BASE-WAGE DETAIL LINE, *
015600*    RUN THE PREDICTION PIPELINE, BUFFER THE RESULT.             *
015700******************************************************************
015800 2000-PROCESS-WAGE-RECORD.
015900     ADD 1 TO WS-RECORDS-PROCESSED.
016000     PERFORM 9100-PRINT-BASE-LINE THRU 9100-PRINT-BASE-LINE-EXIT.
016100     PERFORM 2200-LOOKUP-ROLE-FACTORS
016200         THRU 2200-LOOKUP-ROLE-FACTORS-EXIT.
016300     ADD 1 TO WS-RESULT-COUNT.
016400     SET WS-RESULT-IDX TO WS-RESULT-COUNT.
016500     MOVE WG-ROLE TO WS-RESULT-ROLE (WS-RESULT-IDX).
016600     MOVE SE-ENTRY-CAGR TO WS-LEVEL-CAGR.
016700     MOVE WG-P10 TO WS-PIPELINE-VAL.
016800     PERFORM 2300-RUN-LEVEL-PIPELINE
016900         THRU 2300-RUN-LEVEL-PIPELINE-EXIT.
017000     MOVE WS-PIPELINE-VAL TO WS-RESULT-ENTRY (WS-RESULT-IDX).
017100     MOVE SE-MID-CAGR TO WS-LEVEL-CAGR.
017200     MOVE WG-P50 TO WS-PIPELINE-VAL.
017300     PERFORM 2300-RUN-LEVEL-PIPELINE
017400         THRU 2300-RUN-LEVEL-PIPELINE-EXIT.
017500     MOVE WS-PIPELINE-VAL TO WS-RESULT-MID (WS-RESULT-IDX).
017600     MOVE SE-SENIOR-CAGR TO WS-LEVEL-CAGR.
017700     MOVE WG-P90 TO WS-PIPELINE-VAL.
017800     PERFORM 2300-RUN-LEVEL-PIPELINE
017900         THRU 2300-RUN-LEVEL-PIPELINE-EXIT.
018000     MOVE WS-PIPELINE-VAL TO WS-RESULT-SENIOR (WS-RESULT-IDX).
018100     PERFORM 8000-READ-WAGE-RECORD.
018200 2000-PROCESS-WAGE-RECORD-EXIT.
018300     EXIT.
018400******************************************************************
018500*    2200-LOOKUP-ROLE-FACTORS - DEMAND AND GEOGRAPHIC FACTOR BY  *
018600*    ROLE NAME.  UNKNOWN ROLES USE FACTOR 0.0 FOR BOTH.          *
018700******************************************************************
018800 2200-LOOKUP-ROLE-FACTORS.
018900     MOVE WG-ROLE (1:30) TO WS-ROLE-UPPER.
019000     INSPECT WS-ROLE-UPPER
019100         CONVERTING 'abcdefghijklmnopqrstuvwxyz'
019200                 TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
019300     MOVE 0.0000 TO WS-ROLE-DEMAND.
019400     MOVE 0.0000 TO WS-ROLE-GEO.
019500     MOVE 'N' TO WS-FACTOR-FOUND-SW.
019600     PERFORM 2201-FACTOR-ROW-SEARCH THRU 2201-FACTOR-ROW-SEARCH-EXIT
019700         VARYING SE-RF-IDX FROM 1 BY 1
019800         UNTIL SE-RF-IDX > 6 OR FACTOR-ROW-WAS-FOUND.
019900 2200-LOOKUP-ROLE-FACTORS-EXIT.
020000     EXIT.
020100******************************************************************
020200*    2201-FACTOR-ROW-SEARCH - ONE ROLE-FACTOR ROW.               *
020300******************************************************************
020400 2201-FACTOR-ROW-SEARCH.
020500     IF WS-ROLE-UPPER = SE-RF-ROLE (SE-RF-IDX)
020600         MOVE SE-RF-DEMAND (SE-RF-IDX) TO WS-ROLE-DEMAND
020700         MOVE SE-RF-GEO    (SE-RF-IDX) TO WS-ROLE-GEO
020800         MOVE 'Y' TO WS-FACTOR-FOUND-SW.
020900 2201-FACTOR-ROW-SEARCH-EXIT.
021000     EXIT.
021100******************************************************************
021200*    2300-RUN-LEVEL-PIPELINE - ONE PERCENTILE THROUGH THE THREE  *
021300*    UNIT-C STEPS:                                               *
021400*        INFLATED = B * (1 + INFLATION + LEVEL CAGR)             *
021500*        SKILLED  = INFLATED * (1 + SKILLS TOTAL)                *
021600*        FINAL    = SKILLED * (1 + DEMAND + GEO)                 *
021700******************************************************************
021800 2300-RUN-LEVEL-PIPELINE.
021900     COMPUTE WS-PIPELINE-VAL ROUNDED =
022000         WS-PIPELINE-VAL * (1 + 0.03 + WS-LEVEL-CAGR).
022100     COMPUTE WS-PIPELINE-VAL ROUNDED =
022200         WS-PIPELINE-VAL * (1 + 0.25).
022300     COMPUTE WS-PIPELINE-VAL ROUNDED =
022400         WS-PIPELINE-VAL * (1 + WS-ROLE-DEMAND + WS-ROLE-GEO).
022500 2300-RUN-LEVEL-PIPELINE-EXIT.
022600     EXIT.
022700******************************************************************
022800*    3000-PRINT-PREDICTED-SECTION - SECTION 2, ONE LINE PER      *
022900*    BUFFERED RESULT.                                            *
023000******************************************************************
023100 3000-PRINT-PREDICTED-SECTION.
023200     MOVE SPACES TO SE-REPORT-LINE.
023300     STRING 'PREDICTED SALARIES' DELIMITED BY SIZE
023400         INTO SE-REPORT-LINE.
023500     WRITE SE-REPORT-LINE.
023600     MOVE SPACES TO SE-REPORT-LINE.
023700     STRING 'ROLE' DELIMITED BY SIZE
023800            '                                                  ENTRY           MID        SENIOR'
023900                DELIMITED BY SIZE
024000         INTO SE-REPORT-LINE.
024100     WRITE SE-REPORT-LINE.
024200     PERFORM 3100-PRINT-PREDICTED-LINE
024300         THRU 3100-PRINT-PREDICTED-LINE-EXIT
024400         VARYING WS-RESULT-IDX FROM 1 BY 1
024500         UNTIL WS-RESULT-IDX > WS-RESULT-COUNT.
024600 3000-PRINT-PREDICTED-SECTION-EXIT.
024700     EXIT.
024800******************************************************************
024900*    3100-PRINT-PREDICTED-LINE - ONE BUFFERED RESULT ROW.        *
025000******************************************************************
025100 3100-PRINT-PREDICTED-LINE.
025200     MOVE SPACES TO SE-PREDICT-DETAIL-LINE.
025300     MOVE WS-RESULT-ROLE   (WS-RESULT-IDX) TO PD-ROLE.
025400     MOVE WS-RESULT-ENTRY  (WS-RESULT-IDX) TO PD-ENTRY.
025500     MOVE WS-RESULT-MID    (WS-RESULT-IDX) TO PD-MID.
025600     MOVE WS-RESULT-SENIOR (WS-RESULT-IDX) TO PD-SENIOR.
025700     WRITE SE-REPORT-LINE FROM SE-PREDICT-DETAIL-LINE.
025800 3100-PRINT-PREDICTED-LINE-EXIT.
025900     EXIT.
026000******************************************************************
026100*    4000-CLOSE-FILES.                                           *
026200******************************************************************
026300 4000-CLOSE-FILES.
026400     CLOSE WAGE-INPUT-SE
026500           SE-REPORT.
026600******************************************************************
026700*    8000-READ-WAGE-RECORD.                                      *
026800******************************************************************
026900 8000-READ-WAGE-RECORD.
027000     READ WAGE-INPUT-SE
027100         AT END MOVE 'Y' TO WS-EOF-SW.
027200 8000-READ-WAGE-RECORD-EXIT.
027300     EXIT.
027400******************************************************************
027500*    9100-PRINT-BASE-LINE - SECTION 1 DETAIL: ROLE, P10, P50,    *
027600*    P90, WHOLE DOLLARS.                                         *
027700******************************************************************
027800 9100-PRINT-BASE-LINE.
027900     MOVE SPACES TO SE-BASE-DETAIL-LINE.
028000     MOVE WG-ROLE TO BD-ROLE.
028100     MOVE WG-P10  TO BD-P10.
028200     MOVE WG-P50  TO BD-P50.
028300     MOVE WG-P90  TO BD-P90.
028400     WRITE SE-REPORT-LINE FROM SE-BASE-DETAIL-LINE.
028500 9100-PRINT-BASE-LINE-EXIT.
028600     EXIT.
028700******************************************************************
028800*    9500-PRINT-TRAILER - COUNT OF RECORDS PROCESSED.            *
028900******************************************************************
029000 9500-PRINT-TRAILER.
029100     MOVE WS-RECORDS-PROCESSED TO WS-ED-COUNT.
029200     MOVE SPACES TO SE-REPORT-LINE.
029300     STRING 'RECORDS PROCESSED: ' DELIMITED BY SIZE
029400            WS-ED-COUNT          DELIMITED BY SIZE
029500         INTO SE-REPORT-LINE.
029600     WRITE SE-REPORT-LINE.
029700 9500-PRINT-TRAILER-EXIT.
029800     EXIT.
