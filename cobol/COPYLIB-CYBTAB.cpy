000100******************************************************************
000200*    COPYBOOK:  CYBTAB                                           *
000300*    PARAMETER TABLES FOR THE CYBERSECURITY SALARY PREDICTOR     *
000400*    (CYBERSEC) -- 2024 BASELINE RANGES BY ROLE/LEVEL, ROLE AND  *
000500*    LEVEL ALIAS LOOKUPS, SKILL PREMIUMS, AND STATE MULTIPLIERS. *
000600*----------------------------------------------------------------*
000700* MAINTENENCE LOG                                                *
000800* DATE      AUTHOR        MAINTENANCE REQUIREMENT                *
000900* --------- ------------  --------------------------------------*
001000* 03/14/89 R KOSINSKI      CREATED - REQ 89-118 SALARY GUIDE     *
001100* 01/09/99 R KOSINSKI      Y2K REVIEW - NO 2-DIGIT YEARS HERE    *
001200* 07/02/03 D QUINTERO      ADDED SKILL PREMIUM TABLE             *
001300* 06/22/15 T ODUYA         ADDED STATE MULTIPLIER TABLE          *
001350* 11/09/19 T ODUYA         ADDED CLOUD/DEVSECOPS/APPSEC ROLES    *
001400* 02/14/24 T ODUYA         2024 BASELINE REFRESH - REQ 24-041    *
001450******************************************************************
001500*    ROLE BASELINE TABLE -- 11 ROLES, EACH CARRYING (LOW,HIGH)   *
001600*    FOR ENTRY/MID/SENIOR (INDEX 1/2/3) PLUS THE ROLE'S CAGR AND *
001700*    REGRESSION LEVERAGE RATE.                                   *
001800******************************************************************
001900 01  CYB-BASELINE-VALUES.
002000     05  FILLER PIC X(25) VALUE 'CYBERSECURITY_ENGINEER'.
002100     05  FILLER PIC 9(07) VALUE 90000.
002200     05  FILLER PIC 9(07) VALUE 120000.
002300     05  FILLER PIC 9(07) VALUE 120000.
002400     05  FILLER PIC 9(07) VALUE 160000.
002500     05  FILLER PIC 9(07) VALUE 160000.
002600     05  FILLER PIC 9(07) VALUE 210000.
002700     05  FILLER PIC 9V9(04) VALUE 0.0500.
002800     05  FILLER PIC 9V9(04) VALUE 0.0080.
002900     05  FILLER PIC X(25) VALUE 'CLOUD_SECURITY_ENGINEER'.
003000     05  FILLER PIC 9(07) VALUE 105000.
003100     05  FILLER PIC 9(07) VALUE 135000.
003200     05  FILLER PIC 9(07) VALUE 135000.
003300     05  FILLER PIC 9(07) VALUE 175000.
003400     05  FILLER PIC 9(07) VALUE 175000.
003500     05  FILLER PIC 9(07) VALUE 230000.
003600     05  FILLER PIC 9V9(04) VALUE 0.0700.
003700     05  FILLER PIC 9V9(04) VALUE 0.0100.
003800     05  FILLER PIC X(25) VALUE 'DEVSECOPS_ENGINEER'.
003900     05  FILLER PIC 9(07) VALUE 100000.
004000     05  FILLER PIC 9(07) VALUE 130000.
004100     05  FILLER PIC 9(07) VALUE 130000.
004200     05  FILLER PIC 9(07) VALUE 170000.
004300     05  FILLER PIC 9(07) VALUE 170000.
004400     05  FILLER PIC 9(07) VALUE 225000.
004500     05  FILLER PIC 9V9(04) VALUE 0.0700.
004600     05  FILLER PIC 9V9(04) VALUE 0.0100.
004700     05  FILLER PIC X(25) VALUE 'APPSEC_ENGINEER'.
004800     05  FILLER PIC 9(07) VALUE 100000.
004900     05  FILLER PIC 9(07) VALUE 135000.
005000     05  FILLER PIC 9(07) VALUE 135000.
005100     05  FILLER PIC 9(07) VALUE 180000.
005200     05  FILLER PIC 9(07) VALUE 180000.
005300     05  FILLER PIC 9(07) VALUE 240000.
005400     05  FILLER PIC 9V9(04) VALUE 0.0600.
005500     05  FILLER PIC 9V9(04) VALUE 0.0080.
005600     05  FILLER PIC X(25) VALUE 'SOC_ANALYST'.
005700     05  FILLER PIC 9(07) VALUE 70000.
005800     05  FILLER PIC 9(07) VALUE 95000.
005900     05  FILLER PIC 9(07) VALUE 95000.
006000     05  FILLER PIC 9(07) VALUE 125000.
006100     05  FILLER PIC 9(07) VALUE 125000.
006200     05  FILLER PIC 9(07) VALUE 160000.
006300     05  FILLER PIC 9V9(04) VALUE 0.0500.
006400     05  FILLER PIC 9V9(04) VALUE 0.0080.
006500     05  FILLER PIC X(25) VALUE 'INCIDENT_RESPONSE_DFIR'.
006600     05  FILLER PIC 9(07) VALUE 95000.
006700     05  FILLER PIC 9(07) VALUE 125000.
006800     05  FILLER PIC 9(07) VALUE 125000.
006900     05  FILLER PIC 9(07) VALUE 165000.
007000     05  FILLER PIC 9(07) VALUE 165000.
007100     05  FILLER PIC 9(07) VALUE 220000.
007200     05  FILLER PIC 9V9(04) VALUE 0.0500.
007300     05  FILLER PIC 9V9(04) VALUE 0.0080.
007400     05  FILLER PIC X(25) VALUE 'THREAT_HUNTER'.
007500     05  FILLER PIC 9(07) VALUE 100000.
007600     05  FILLER PIC 9(07) VALUE 130000.
007700     05  FILLER PIC 9(07) VALUE 130000.
007800     05  FILLER PIC 9(07) VALUE 175000.
007900     05  FILLER PIC 9(07) VALUE 175000.
008000     05  FILLER PIC 9(07) VALUE 230000.
008100     05  FILLER PIC 9V9(04) VALUE 0.0500.
008200     05  FILLER PIC 9V9(04) VALUE 0.0080.
008300     05  FILLER PIC X(25) VALUE 'PENETRATION_TESTER'.
008400     05  FILLER PIC 9(07) VALUE 85000.
008500     05  FILLER PIC 9(07) VALUE 115000.
008600     05  FILLER PIC 9(07) VALUE 115000.
008700     05  FILLER PIC 9(07) VALUE 155000.
008800     05  FILLER PIC 9(07) VALUE 155000.
008900     05  FILLER PIC 9(07) VALUE 210000.
009000     05  FILLER PIC 9V9(04) VALUE 0.0500.
009100     05  FILLER PIC 9V9(04) VALUE 0.0080.
009200     05  FILLER PIC X(25) VALUE 'IAM_ENGINEER'.
009300     05  FILLER PIC 9(07) VALUE 90000.
009400     05  FILLER PIC 9(07) VALUE 120000.
009500     05  FILLER PIC 9(07) VALUE 120000.
009600     05  FILLER PIC 9(07) VALUE 160000.
009700     05  FILLER PIC 9(07) VALUE 160000.
009800     05  FILLER PIC 9(07) VALUE 210000.
009900     05  FILLER PIC 9V9(04) VALUE 0.0500.
010000     05  FILLER PIC 9V9(04) VALUE 0.0080.
010100     05  FILLER PIC X(25) VALUE 'SECURITY_ARCHITECT'.
010200     05  FILLER PIC 9(07) VALUE 135000.
010300     05  FILLER PIC 9(07) VALUE 175000.
010400     05  FILLER PIC 9(07) VALUE 175000.
010500     05  FILLER PIC 9(07) VALUE 220000.
010600     05  FILLER PIC 9(07) VALUE 220000.
010700     05  FILLER PIC 9(07) VALUE 280000.
010800     05  FILLER PIC 9V9(04) VALUE 0.0600.
010900     05  FILLER PIC 9V9(04) VALUE 0.0100.
011000     05  FILLER PIC X(25) VALUE 'GRC_ANALYST'.
011100     05  FILLER PIC 9(07) VALUE 80000.
011200     05  FILLER PIC 9(07) VALUE 105000.
011300     05  FILLER PIC 9(07) VALUE 105000.
011400     05  FILLER PIC 9(07) VALUE 140000.
011500     05  FILLER PIC 9(07) VALUE 140000.
011600     05  FILLER PIC 9(07) VALUE 185000.
011700     05  FILLER PIC 9V9(04) VALUE 0.0500.
011800     05  FILLER PIC 9V9(04) VALUE 0.0080.
011900 01  CYB-BASELINE-TABLE REDEFINES CYB-BASELINE-VALUES.
012000     05  CYB-BASE-ROW OCCURS 11 TIMES
012100                      INDEXED BY CYB-BASE-IDX.
012200         10  CYB-BASE-ROLE-KEY      PIC X(25).
012300         10  CYB-BASE-RANGE OCCURS 3 TIMES
012400                            INDEXED BY CYB-LEVEL-IDX.
012500             15  CYB-BASE-LOW       PIC 9(07).
012600             15  CYB-BASE-HIGH      PIC 9(07).
012700         10  CYB-BASE-CAGR          PIC 9V9(04).
012800         10  CYB-BASE-LEVERAGE      PIC 9V9(04).
012900******************************************************************
013000*    ROLE ALIAS TABLE.  CYB-ALIAS-LEN CARRIES THE SIGNIFICANT    *
013100*    LENGTH OF CYB-ALIAS-TEXT SO THE CALLER CAN REFERENCE-MODIFY *
013200*    IT FOR EXACT-MATCH AND SUBSTRING-CONTAINMENT COMPARES       *
013300*    WITHOUT COMPARING TRAILING SPACES.                          *
013400******************************************************************
013500 01  CYB-ALIAS-VALUES.
013600     05  FILLER PIC X(30) VALUE 'SECURITY ENGINEER'.
013700     05  FILLER PIC 9(02) VALUE 18.
013800     05  FILLER PIC X(25) VALUE 'CYBERSECURITY_ENGINEER'.
013900     05  FILLER PIC X(30) VALUE 'CYBERSECURITY ENGINEER'.
014000     05  FILLER PIC 9(02) VALUE 23.
014100     05  FILLER PIC X(25) VALUE 'CYBERSECURITY_ENGINEER'.
014200     05  FILLER PIC X(30) VALUE 'CLOUD SECURITY ENGINEER'.
014300     05  FILLER PIC 9(02) VALUE 24.
014400     05  FILLER PIC X(25) VALUE 'CLOUD_SECURITY_ENGINEER'.
014500     05  FILLER PIC X(30) VALUE 'DEVSECOPS ENGINEER'.
014600     05  FILLER PIC 9(02) VALUE 19.
014700     05  FILLER PIC X(25) VALUE 'DEVSECOPS_ENGINEER'.
014800     05  FILLER PIC X(30) VALUE 'APPLICATION SECURITY ENGINEER'.
014900     05  FILLER PIC 9(02) VALUE 30.
015000     05  FILLER PIC X(25) VALUE 'APPSEC_ENGINEER'.
015100     05  FILLER PIC X(30) VALUE 'APPSEC ENGINEER'.
015200     05  FILLER PIC 9(02) VALUE 16.
015300     05  FILLER PIC X(25) VALUE 'APPSEC_ENGINEER'.
015400     05  FILLER PIC X(30) VALUE 'SOC ANALYST'.
015500     05  FILLER PIC 9(02) VALUE 11.
015600     05  FILLER PIC X(25) VALUE 'SOC_ANALYST'.
015700     05  FILLER PIC X(30) VALUE 'INCIDENT RESPONSE'.
015800     05  FILLER PIC 9(02) VALUE 18.
015900     05  FILLER PIC X(25) VALUE 'INCIDENT_RESPONSE_DFIR'.
016000     05  FILLER PIC X(30) VALUE 'DFIR'.
016100     05  FILLER PIC 9(02) VALUE 04.
016200     05  FILLER PIC X(25) VALUE 'INCIDENT_RESPONSE_DFIR'.
016300     05  FILLER PIC X(30) VALUE 'THREAT HUNTER'.
016400     05  FILLER PIC 9(02) VALUE 13.
016500     05  FILLER PIC X(25) VALUE 'THREAT_HUNTER'.
016600     05  FILLER PIC X(30) VALUE 'PENETRATION TESTER'.
016700     05  FILLER PIC 9(02) VALUE 19.
016800     05  FILLER PIC X(25) VALUE 'PENETRATION_TESTER'.
016900     05  FILLER PIC X(30) VALUE 'PEN TESTER'.
017000     05  FILLER PIC 9(02) VALUE 10.
017100     05  FILLER PIC X(25) VALUE 'PENETRATION_TESTER'.
017200     05  FILLER PIC X(30) VALUE 'RED TEAM'.
017300     05  FILLER PIC 9(02) VALUE 08.
017400     05  FILLER PIC X(25) VALUE 'PENETRATION_TESTER'.
017500     05  FILLER PIC X(30) VALUE 'IAM ENGINEER'.
017600     05  FILLER PIC 9(02) VALUE 12.
017700     05  FILLER PIC X(25) VALUE 'IAM_ENGINEER'.
017800     05  FILLER PIC X(30) VALUE 'SECURITY ARCHITECT'.
017900     05  FILLER PIC 9(02) VALUE 19.
018000     05  FILLER PIC X(25) VALUE 'SECURITY_ARCHITECT'.
018100     05  FILLER PIC X(30) VALUE 'GRC ANALYST'.
018200     05  FILLER PIC 9(02) VALUE 11.
018300     05  FILLER PIC X(25) VALUE 'GRC_ANALYST'.
018400 01  CYB-ALIAS-TABLE REDEFINES CYB-ALIAS-VALUES.
018500     05  CYB-ALIAS-ROW OCCURS 16 TIMES
018600                       INDEXED BY CYB-ALIAS-IDX.
018700         10  CYB-ALIAS-TEXT         PIC X(30).
018800         10  CYB-ALIAS-LEN          PIC 9(02).
018900         10  CYB-ALIAS-ROLE-KEY     PIC X(25).
019000******************************************************************
019100*    LEVEL ALIAS TABLE -- EXACT MATCH ONLY, PER RULES.           *
019200******************************************************************
019300 01  CYB-LEVEL-ALIAS-VALUES.
019400     05  FILLER PIC X(12) VALUE 'JUNIOR'.
019500     05  FILLER PIC X(06) VALUE 'ENTRY'.
019600     05  FILLER PIC X(12) VALUE 'ENTRY'.
019700     05  FILLER PIC X(06) VALUE 'ENTRY'.
019800     05  FILLER PIC X(12) VALUE 'ENTRY-LEVEL'.
019900     05  FILLER PIC X(06) VALUE 'ENTRY'.
020000     05  FILLER PIC X(12) VALUE 'MID'.
020100     05  FILLER PIC X(06) VALUE 'MID'.
020200     05  FILLER PIC X(12) VALUE 'MID-LEVEL'.
020300     05  FILLER PIC X(06) VALUE 'MID'.
020400     05  FILLER PIC X(12) VALUE 'INTERMEDIATE'.
020500     05  FILLER PIC X(06) VALUE 'MID'.
020600     05  FILLER PIC X(12) VALUE 'SENIOR'.
020700     05  FILLER PIC X(06) VALUE 'SENIOR'.
020800     05  FILLER PIC X(12) VALUE 'LEAD'.
020900     05  FILLER PIC X(06) VALUE 'SENIOR'.
021000     05  FILLER PIC X(12) VALUE 'STAFF'.
021100     05  FILLER PIC X(06) VALUE 'SENIOR'.
021200     05  FILLER PIC X(12) VALUE 'PRINCIPAL'.
021300     05  FILLER PIC X(06) VALUE 'SENIOR'.
021400 01  CYB-LEVEL-ALIAS-TABLE REDEFINES CYB-LEVEL-ALIAS-VALUES.
021500     05  CYB-LVLAL-ROW OCCURS 10 TIMES
021600                       INDEXED BY CYB-LVLAL-IDX.
021700         10  CYB-LVLAL-TEXT         PIC X(12).
021800         10  CYB-LVLAL-NORM         PIC X(06).
021900******************************************************************
022000*    SKILL PREMIUM TABLE -- 31 SKILL/CERT CODES.                 *
022100******************************************************************
022200 01  CYB-SKILL-VALUES.
022300     05  FILLER PIC X(20) VALUE 'AWS_SECURITY'.
022400     05  FILLER PIC 9V9(04) VALUE 0.0500.
022500     05  FILLER PIC X(20) VALUE 'AZURE_SECURITY'.
022600     05  FILLER PIC 9V9(04) VALUE 0.0500.
022700     05  FILLER PIC X(20) VALUE 'GCP_SECURITY'.
022800     05  FILLER PIC 9V9(04) VALUE 0.0500.
022900     05  FILLER PIC X(20) VALUE 'KUBERNETES'.
023000     05  FILLER PIC 9V9(04) VALUE 0.0400.
023100     05  FILLER PIC X(20) VALUE 'TERRAFORM'.
023200     05  FILLER PIC 9V9(04) VALUE 0.0300.
023300     05  FILLER PIC X(20) VALUE 'CONTAINERS'.
023400     05  FILLER PIC 9V9(04) VALUE 0.0300.
023500     05  FILLER PIC X(20) VALUE 'CNAPP'.
023600     05  FILLER PIC 9V9(04) VALUE 0.0400.
023700     05  FILLER PIC X(20) VALUE 'CSPM'.
023800     05  FILLER PIC 9V9(04) VALUE 0.0300.
023900     05  FILLER PIC X(20) VALUE 'ZERO_TRUST'.
024000     05  FILLER PIC 9V9(04) VALUE 0.0400.
024100     05  FILLER PIC X(20) VALUE 'IAM'.
024200     05  FILLER PIC 9V9(04) VALUE 0.0300.
024300     05  FILLER PIC X(20) VALUE 'OKTA'.
024400     05  FILLER PIC 9V9(04) VALUE 0.0200.
024500     05  FILLER PIC X(20) VALUE 'ENTRA_ID'.
024600     05  FILLER PIC 9V9(04) VALUE 0.0200.
024700     05  FILLER PIC X(20) VALUE 'SSO_SAML_OIDC'.
024800     05  FILLER PIC 9V9(04) VALUE 0.0200.
024900     05  FILLER PIC X(20) VALUE 'SIEM'.
025000     05  FILLER PIC 9V9(04) VALUE 0.0300.
025100     05  FILLER PIC X(20) VALUE 'SOAR'.
025200     05  FILLER PIC 9V9(04) VALUE 0.0300.
025300     05  FILLER PIC X(20) VALUE 'EDR'.
025400     05  FILLER PIC 9V9(04) VALUE 0.0200.
025500     05  FILLER PIC X(20) VALUE 'DFIR'.
025600     05  FILLER PIC 9V9(04) VALUE 0.0500.
025700     05  FILLER PIC X(20) VALUE 'INCIDENT_RESPONSE'.
025800     05  FILLER PIC 9V9(04) VALUE 0.0400.
025900     05  FILLER PIC X(20) VALUE 'THREAT_HUNTING'.
026000     05  FILLER PIC 9V9(04) VALUE 0.0400.
026100     05  FILLER PIC X(20) VALUE 'MALWARE_ANALYSIS'.
026200     05  FILLER PIC 9V9(04) VALUE 0.0400.
026300     05  FILLER PIC X(20) VALUE 'REVERSE_ENGINEERING'.
026400     05  FILLER PIC 9V9(04) VALUE 0.0400.
026500     05  FILLER PIC X(20) VALUE 'SECURE_SDLC'.
026600     05  FILLER PIC 9V9(04) VALUE 0.0300.
026700     05  FILLER PIC X(20) VALUE 'SAST_DAST'.
026800     05  FILLER PIC 9V9(04) VALUE 0.0300.
026900     05  FILLER PIC X(20) VALUE 'THREAT_MODELING'.
027000     05  FILLER PIC 9V9(04) VALUE 0.0300.
027100     05  FILLER PIC X(20) VALUE 'OSCP'.
027200     05  FILLER PIC 9V9(04) VALUE 0.0600.
027300     05  FILLER PIC X(20) VALUE 'GCIH'.
027400     05  FILLER PIC 9V9(04) VALUE 0.0500.
027500     05  FILLER PIC X(20) VALUE 'GCFA'.
027600     05  FILLER PIC 9V9(04) VALUE 0.0500.
027700     05  FILLER PIC X(20) VALUE 'GPEN'.
027800     05  FILLER PIC 9V9(04) VALUE 0.0500.
027900     05  FILLER PIC X(20) VALUE 'CISSP'.
028000     05  FILLER PIC 9V9(04) VALUE 0.0500.
028100     05  FILLER PIC X(20) VALUE 'CCSP'.
028200     05  FILLER PIC 9V9(04) VALUE 0.0500.
028300     05  FILLER PIC X(20) VALUE 'SECURITY_PLUS'.
028400     05  FILLER PIC 9V9(04) VALUE 0.0200.
028500 01  CYB-SKILL-TABLE REDEFINES CYB-SKILL-VALUES.
028600     05  CYB-SKILL-ROW OCCURS 31 TIMES
028700                       INDEXED BY CYB-SKILL-IDX.
028800         10  CYB-SKILL-CODE         PIC X(20).
028900         10  CYB-SKILL-PREMIUM      PIC 9V9(04).
029000******************************************************************
029100*    STATE / GEOGRAPHIC MULTIPLIER TABLE.                        *
029200******************************************************************
029300 01  CYB-GEO-VALUES.
029400     05  FILLER PIC X(06) VALUE 'CA'.
029500     05  FILLER PIC 9V9(04) VALUE 1.1800.
029600     05  FILLER PIC X(06) VALUE 'NY'.
029700     05  FILLER PIC 9V9(04) VALUE 1.1500.
029800     05  FILLER PIC X(06) VALUE 'WA'.
029900     05  FILLER PIC 9V9(04) VALUE 1.1200.
030000     05  FILLER PIC X(06) VALUE 'MA'.
030100     05  FILLER PIC 9V9(04) VALUE 1.1000.
030200     05  FILLER PIC X(06) VALUE 'DC'.
030300     05  FILLER PIC 9V9(04) VALUE 1.1200.
030400     05  FILLER PIC X(06) VALUE 'VA'.
030500     05  FILLER PIC 9V9(04) VALUE 1.0700.
030600     05  FILLER PIC X(06) VALUE 'TX'.
030700     05  FILLER PIC 9V9(04) VALUE 1.0300.
030800     05  FILLER PIC X(06) VALUE 'FL'.
030900     05  FILLER PIC 9V9(04) VALUE 1.0000.
031000     05  FILLER PIC X(06) VALUE 'IL'.
031100     05  FILLER PIC 9V9(04) VALUE 1.0200.
031200     05  FILLER PIC X(06) VALUE 'CO'.
031300     05  FILLER PIC 9V9(04) VALUE 1.0500.
031400     05  FILLER PIC X(06) VALUE 'GA'.
031500     05  FILLER PIC 9V9(04) VALUE 0.9800.
031600     05  FILLER PIC X(06) VALUE 'NC'.
031700     05  FILLER PIC 9V9(04) VALUE 0.9800.
031800     05  FILLER PIC X(06) VALUE 'AZ'.
031900     05  FILLER PIC 9V9(04) VALUE 0.9700.
032000     05  FILLER PIC X(06) VALUE 'OH'.
032100     05  FILLER PIC 9V9(04) VALUE 0.9500.
032200     05  FILLER PIC X(06) VALUE 'PA'.
032300     05  FILLER PIC 9V9(04) VALUE 0.9700.
032400     05  FILLER PIC X(06) VALUE 'REMOTE'.
032500     05  FILLER PIC 9V9(04) VALUE 1.0000.
032600 01  CYB-GEO-TABLE REDEFINES CYB-GEO-VALUES.
032700     05  CYB-GEO-ROW OCCURS 16 TIMES
032800                     INDEXED BY CYB-GEO-IDX.
032900         10  CYB-GEO-STATE          PIC X(06).
033000         10  CYB-GEO-MULT           PIC 9V9(04).
