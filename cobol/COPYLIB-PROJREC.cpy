000100******************************************************************
000200*    COPYBOOK:  PROJREC                                          *
000300*    PROJECTION OUTPUT RECORD FOR THE DATA-ANALYTICS BASELINE    *
000400*    PROJECTOR (DABASE) -- ONE RECORD PER BASELINE ROLE/LEVEL.   *
000500*----------------------------------------------------------------*
000600* MAINTENENCE LOG                                                *
000700* DATE      AUTHOR        MAINTENANCE REQUIREMENT                *
000800* --------- ------------  --------------------------------------*
000900* 11/19/92 D QUINTERO      CREATED - REQ 92-266 DA BASELINE      *
001000* 01/09/99 D QUINTERO      Y2K REVIEW - NO 2-DIGIT YEARS HERE    *
001100******************************************************************
001200 01  PROJECTION-OUTPUT-RECORD.
001300     05  PR-ROLE                    PIC X(26).
001400     05  PR-LEVEL                   PIC X(08).
001500     05  PR-LOW                     PIC 9(07)V99.
001600     05  PR-HIGH                    PIC 9(07)V99.
001700     05  PR-MID                     PIC 9(07)V99.
001800     05  FILLER                     PIC X(01).
