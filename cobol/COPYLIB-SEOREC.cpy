000100******************************************************************
000200*    COPYBOOK:  SEOREC                                           *
000300*    OUTPUT RECORD AND PARAMETER TABLES FOR THE SOFTWARE-        *
000400*    ENGINEERING GUIDE (SEPRED).  SE-OUTPUT-RECORD CARRIES THE   *
000500*    PREDICTED SALARY; THE ROLE TABLES CARRY THE DEMAND/GEO      *
000600*    FACTORS AND THE SYNTHETIC PER-LEVEL CAGR CONSTANTS.         *
000700*----------------------------------------------------------------*
000800* MAINTENENCE LOG                                                *
000900* DATE      AUTHOR        MAINTENANCE REQUIREMENT                *
001000* --------- ------------  --------------------------------------*
001100* 05/02/93 J HACKWORTH     CREATED - REQ 93-311 SE SALARY GUIDE  *
001200* 01/09/99 J HACKWORTH     Y2K REVIEW - NO 2-DIGIT YEARS HERE    *
001300* 03/03/16 T ODUYA         ADDED ROLE DEMAND/GEO FACTOR TABLE    *
001400******************************************************************
001500 01  SE-OUTPUT-RECORD.
001600     05  SE-ROLE                    PIC X(50).
001700     05  SE-ENTRY                   PIC 9(07)V99.
001800     05  SE-MID                     PIC 9(07)V99.
001900     05  SE-SENIOR                  PIC 9(07)V99.
002000     05  FILLER                     PIC X(01).
002100******************************************************************
002200*    SYNTHETIC PER-LEVEL CAGR CONSTANTS -- SEE REQ 93-311 RULE 5. *
002300*    ENTRYCAGR = 1/0.95 - 1,  MIDCAGR = 1/0.90 - 1,               *
002400*    SENIORCAGR = 1/0.85 - 1  (INDEPENDENT OF THE BASE AMOUNT).  *
002500******************************************************************
002600 01  SE-CAGR-CONSTANTS.
002700     05  SE-ENTRY-CAGR              PIC 9V9(07) VALUE 0.0526316.
002800     05  SE-MID-CAGR                PIC 9V9(07) VALUE 0.1111111.
002900     05  SE-SENIOR-CAGR             PIC 9V9(07) VALUE 0.1764706.
002905     05  FILLER                     PIC X(01).
003000******************************************************************
003100*    ROLE DEMAND/GEOGRAPHIC FACTOR TABLE -- 6 ROLES.  UNKNOWN     *
003200*    ROLE NAMES DEFAULT BOTH FACTORS TO 0.0 (SEE 2400- LOOKUP).  *
003300******************************************************************
003400 01  SE-ROLE-FACTOR-VALUES.
003500     05  FILLER PIC X(30) VALUE 'SOFTWARE DEVELOPER'.
003600     05  FILLER PIC 9V9(04) VALUE 0.1000.
003700     05  FILLER PIC 9V9(04) VALUE 0.0500.
003800     05  FILLER PIC X(30) VALUE 'WEB DEVELOPER'.
003900     05  FILLER PIC 9V9(04) VALUE 0.0800.
004000     05  FILLER PIC 9V9(04) VALUE 0.0500.
004100     05  FILLER PIC X(30) VALUE 'INFORMATION SECURITY ANALYST'.
004200     05  FILLER PIC 9V9(04) VALUE 0.1300.
004300     05  FILLER PIC 9V9(04) VALUE 0.0600.
004400     05  FILLER PIC X(30) VALUE 'DATA SCIENTIST'.
004500     05  FILLER PIC 9V9(04) VALUE 0.1200.
004600     05  FILLER PIC 9V9(04) VALUE 0.0600.
004700     05  FILLER PIC X(30) VALUE 'DEVOPS ENGINEER'.
004800     05  FILLER PIC 9V9(04) VALUE 0.1200.
004900     05  FILLER PIC 9V9(04) VALUE 0.0600.
005000     05  FILLER PIC X(30) VALUE 'CLOUD ENGINEER'.
005100     05  FILLER PIC 9V9(04) VALUE 0.1100.
005200     05  FILLER PIC 9V9(04) VALUE 0.0500.
005300 01  SE-ROLE-FACTOR-TABLE REDEFINES SE-ROLE-FACTOR-VALUES.
005400     05  SE-RF-ROW OCCURS 6 TIMES
005500                   INDEXED BY SE-RF-IDX.
005600         10  SE-RF-ROLE             PIC X(30).
005700         10  SE-RF-DEMAND           PIC 9V9(04).
005800         10  SE-RF-GEO              PIC 9V9(04).
005900******************************************************************
006000*    SKILL PREMIUM TABLE -- 6 SKILLS, STACKED AS ONE MULTIPLIER  *
006100*    (SUM = 0.25) PER REQ 93-311 RULE 6.                         *
006200******************************************************************
006300 01  SE-SKILL-VALUES.
006400     05  FILLER PIC X(20) VALUE 'AWS'.
006500     05  FILLER PIC 9V9(04) VALUE 0.0400.
006600     05  FILLER PIC X(20) VALUE 'KUBERNETES'.
006700     05  FILLER PIC 9V9(04) VALUE 0.0500.
006800     05  FILLER PIC X(20) VALUE 'TERRAFORM'.
006900     05  FILLER PIC 9V9(04) VALUE 0.0300.
007000     05  FILLER PIC X(20) VALUE 'SECURITY'.
007100     05  FILLER PIC 9V9(04) VALUE 0.0300.
007200     05  FILLER PIC X(20) VALUE 'SYSTEMDESIGN'.
007300     05  FILLER PIC 9V9(04) VALUE 0.0400.
007400     05  FILLER PIC X(20) VALUE 'MACHINELEARNING'.
007500     05  FILLER PIC 9V9(04) VALUE 0.0600.
007600 01  SE-SKILL-TABLE REDEFINES SE-SKILL-VALUES.
007700     05  SE-SKILL-ROW OCCURS 6 TIMES
007800                      INDEXED BY SE-SKILL-IDX.
007900         10  SE-SKILL-NAME          PIC X(20).
008000         10  SE-SKILL-PREMIUM       PIC 9V9(04).
