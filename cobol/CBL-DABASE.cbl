000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300*    PROGRAM:    DABASE                                          *
000400*    TITLE:      DATA-ANALYTICS SALARY GUIDE - BASELINE          *
000500*                PROJECTOR                                       *
000600*    NARRATIVE:  ITERATES THE SHOP'S BUILT-IN TABLE OF TWELVE    *
000700*                2025 BASELINE ROLE/LEVEL ROWS, APPLIES PER-     *
000800*                LEVEL CAGR, INFLATION, COMPOUNDED SKILL         *
000900*                PREMIUMS, A LOCATION MULTIPLIER AND A DEMAND    *
001000*                INDEX, AND WRITES A PROJECTED LOW/MID/HIGH      *
001100*                DATA FILE PLUS A REPORT.                        *
001200******************************************************************
001300 PROGRAM-ID.     DABASE.
001400 AUTHOR.         D QUINTERO.
001500 INSTALLATION.   COBOL DEVELOPMENT CENTER.
001600 DATE-WRITTEN.   11/19/1992.
001700 DATE-COMPILED.
001800 SECURITY.       NON-CONFIDENTIAL.
001900******************************************************************
002000*    MAINTENENCE LOG                                             *
002100*    DATE      AUTHOR        MAINTENANCE REQUIREMENT             *
002200*    --------- ------------  -----------------------------------*
002300*    11/19/92 D QUINTERO      ORIGINAL PROGRAM - REQ 92-266      *
002400*    01/09/99 D QUINTERO      Y2K REVIEW - RUN DATE NOW 4-DIGIT  *
002500*    03/03/16 T ODUYA         ADDED ANALYTICS ENGINEER/AI ROWS   *
002600*    02/14/24 T ODUYA         2025 BASELINE REFRESH - REQ 24-041 *
002700******************************************************************
002800 ENVIRONMENT DIVISION.
002900 CONFIGURATION SECTION.
003000 SOURCE-COMPUTER.    IBM-3081.
003100 OBJECT-COMPUTER.    IBM-3081.
003200 SPECIAL-NAMES.
003300     C01 IS TOP-OF-FORM.
003400 INPUT-OUTPUT SECTION.
003500 FILE-CONTROL.
003600     SELECT PROJ-DATA-OUT   ASSIGN TO PROJOUT
003700            FILE STATUS IS PROJ-DATA-STATUS.
003800     SELECT PROJ-REPORT     ASSIGN TO PROJRPT.
003900 DATA DIVISION.
004000 FILE SECTION.
004100 FD  PROJ-DATA-OUT
004200     LABEL RECORDS ARE STANDARD
004300     RECORD CONTAINS 51 CHARACTERS.
004400 01  PROJ-DATA-OUT-RECORD       PIC X(51).
004500 FD  PROJ-REPORT
004600     LABEL RECORDS ARE STANDARD
004700     RECORD CONTAINS 132 CHARACTERS.
004800 01  PROJ-REPORT-LINE           PIC X(132).
004900 WORKING-STORAGE SECTION.
005000******************************************************************
005100*    SHOP-STANDARD PAGE/LINE CONTROL BLOCK - SEE PRINTCTL.        *
005200******************************************************************
005300     COPY PRINTCTL.
005400******************************************************************
005500*    OUTPUT RECORD LAYOUT - PROJREC.                              *
005600******************************************************************
005700     COPY PROJREC.
005800******************************************************************
005900*    BASELINE ROWS AND PARAMETER TABLES - PROJTAB.                *
006000******************************************************************
006100     COPY PROJTAB.
006200 01  WS-SWITCHES.
006300     05  WS-LEVEL-FOUND-SW      PIC X(01)  VALUE 'N'.
006400         88  LEVEL-CAGR-WAS-FOUND          VALUE 'Y'.
006500     05  WS-LOC-FOUND-SW        PIC X(01)  VALUE 'N'.
006600         88  LOC-MULT-WAS-FOUND           VALUE 'Y'.
006700     05  WS-SKILL-FOUND-SW      PIC X(01)  VALUE 'N'.
006800         88  SKILL-ROW-WAS-FOUND          VALUE 'Y'.
006805     05  FILLER                 PIC X(01).
006900 01  WS-FILE-STATUS-FIELDS.
007000     05  PROJ-DATA-STATUS       PIC X(02).
007100         88  PROJ-DATA-OK                  VALUE '00'.
007105     05  FILLER                 PIC X(01).
007200 01  WS-COUNTERS.
007300     05  WS-ROWS-PROCESSED      PIC 9(03)  COMP  VALUE 0.
007400     05  WS-SKILL-SLOT-SUB      PIC 9(02)  COMP  VALUE 0.
007405     05  FILLER                 PIC X(01).
007500 01  WS-PIPELINE-WORK.
007600     05  WS-ROW-CAGR            PIC 9V9(04).
007700     05  WS-ROW-LOC-MULT        PIC 9V9(04).
007800     05  WS-SKILLS-MULT         PIC 9V9(04).
007900     05  WS-V1                  PIC 9(09)V99.
008000     05  WS-V2                  PIC 9(09)V99.
008100     05  WS-V3                  PIC 9(09)V99.
008200     05  WS-PROJ-LOW            PIC 9(07)V99.
008300     05  WS-PROJ-HIGH           PIC 9(07)V99.
008400     05  WS-PROJ-MID            PIC 9(07)V99.
008500     05  WS-SUM-OF-MIDS         PIC 9(09)V99  VALUE 0.
008600     05  WS-AVG-MID             PIC 9(07)V99.
008605     05  FILLER                 PIC X(01).
008700 01  WS-DISPLAY-WORK.
008800     05  WS-ED-COUNT            PIC ZZ9.
008900     05  WS-ED-LOW              PIC $$,$$$,$$9.99.
009000     05  WS-ED-HIGH             PIC $$,$$$,$$9.99.
009100     05  WS-ED-MID              PIC $$,$$$,$$9.99.
009200     05  WS-ED-AVG-MID          PIC $$,$$$,$$9.99.
009205     05  FILLER                 PIC X(01).
009300 01  WS-SEPARATOR-LINE          PIC X(72) VALUE ALL '-'.
009400 01  PROJ-DETAIL-LINE.
009500     05  PJ-ROLE                PIC X(26).
009600     05  FILLER                 PIC X(02) VALUE SPACES.
009700     05  PJ-LEVEL               PIC X(08).
009800     05  FILLER                 PIC X(02) VALUE SPACES.
009900     05  PJ-LOW                 PIC $$,$$$,$$9.99.
010000     05  FILLER                 PIC X(02) VALUE SPACES.
010100     05  PJ-HIGH                PIC $$,$$$,$$9.99.
010200     05  FILLER                 PIC X(02) VALUE SPACES.
010300     05  PJ-MID                 PIC $$,$$$,$$9.99.
010400     05  FILLER                 PIC X(32) VALUE SPACES.
010500 PROCEDURE DIVISION.
010600******************************************************************
010700*    0000-MAIN-PROCESSING CONTROLS THE WHOLE RUN.                *
010800******************************************************************
010900 0000-MAIN-PROCESSING.
011000     PERFORM 1000-OPEN-FILES.
011100     PERFORM 1100-PRINT-REPORT-HEADING
011200         THRU 1100-PRINT-REPORT-HEADING-EXIT.
011300     PERFORM 2000-PROCESS-BASELINE-ROW
011400         THRU 2000-PROCESS-BASELINE-ROW-EXIT
011500         VARYING PT-BASE-IDX FROM 1 BY 1
011600         UNTIL PT-BASE-IDX > 12.
011700     PERFORM 9500-PRINT-TRAILER THRU 9500-PRINT-TRAILER-EXIT.
011800     PERFORM 4000-CLOSE-FILES.
011900     STOP RUN.
012000******************************************************************
012100*    1000-OPEN-FILES.                                            *
012200******************************************************************
012300 1000-OPEN-FILES.
012400     OPEN OUTPUT PROJ-DATA-OUT
012500                 PROJ-REPORT.
012600     IF NOT PROJ-DATA-OK
012700         DISPLAY 'DABASE - PROJ-DATA-OUT OPEN ERROR ' PROJ-DATA-STATUS
012800         STOP RUN.
012900******************************************************************
013000*    1100-PRINT-REPORT-HEADING.                                  *
013100******************************************************************
013200 1100-PRINT-REPORT-HEADING.
013300     MOVE SPACES TO PROJ-REPORT-LINE.
013400     STRING 'DATA-ANALYTICS SALARY GUIDE - 2026 BASELINE PROJECTION'
013500                DELIMITED BY SIZE
013600         INTO PROJ-REPORT-LINE.
013700     WRITE PROJ-REPORT-LINE.
013800     MOVE WS-SEPARATOR-LINE TO PROJ-REPORT-LINE.
013900     WRITE PROJ-REPORT-LINE.
014000 1100-PRINT-REPORT-HEADING-EXIT.
014100     EXIT.
014200******************************************************************
014300*    2000-PROCESS-BASELINE-ROW - RUN ONE BASELINE ROW THROUGH    *
014400*    THE FULL PIPELINE FOR BOTH LOW AND HIGH, THEN WRITE THE     *
014500*    DATA RECORD AND THE REPORT DETAIL LINE.                     *
014600******************************************************************
014700 2000-PROCESS-BASELINE-ROW.
014800     ADD 1 TO WS-ROWS-PROCESSED.
014900     PERFORM 2100-LOOKUP-LEVEL-CAGR
015000         THRU 2100-LOOKUP-LEVEL-CAGR-EXIT.
015100     PERFORM 2200-CALC-SKILLS-MULT
015200         THRU 2200-CALC-SKILLS-MULT-EXIT.
015300     PERFORM 2300-LOOKUP-LOCATION-MULT
015400         THRU 2300-LOOKUP-LOCATION-MULT-EXIT.
015500     MOVE PT-BASE-LOW (PT-BASE-IDX) TO WS-V1.
015600     PERFORM 2400-RUN-PIPELINE THRU 2400-RUN-PIPELINE-EXIT.
015700     MOVE WS-V3 TO WS-PROJ-LOW.
015800     MOVE PT-BASE-HIGH (PT-BASE-IDX) TO WS-V1.
015900     PERFORM 2400-RUN-PIPELINE THRU 2400-RUN-PIPELINE-EXIT.
016000     MOVE WS-V3 TO WS-PROJ-HIGH.
016100     COMPUTE WS-PROJ-MID ROUNDED =
016200         (WS-PROJ-LOW + WS-PROJ-HIGH) / 2.
016300     ADD WS-PROJ-MID TO WS-SUM-OF-MIDS.
016400     MOVE PT-BASE-ROLE  (PT-BASE-IDX) TO PR-ROLE.
016500     MOVE PT-BASE-LEVEL (PT-BASE-IDX) TO PR-LEVEL.
016600     MOVE WS-PROJ-LOW               TO PR-LOW.
016700     MOVE WS-PROJ-HIGH              TO PR-HIGH.
016800     MOVE WS-PROJ-MID               TO PR-MID.
016900     WRITE PROJ-DATA-OUT-RECORD FROM PROJECTION-OUTPUT-RECORD.
017000     PERFORM 9100-PRINT-DETAIL-LINE
017100         THRU 9100-PRINT-DETAIL-LINE-EXIT.
017200 2000-PROCESS-BASELINE-ROW-EXIT.
017300     EXIT.
017400******************************************************************
017500*    2100-LOOKUP-LEVEL-CAGR - CAGR BY LEVEL; UNKNOWN LEVEL USES  *
017600*    ENTRY'S RATE (TABLE ROW 1 = ENTRY = .06).                   *
017700******************************************************************
017800 2100-LOOKUP-LEVEL-CAGR.
017900     MOVE 'N' TO WS-LEVEL-FOUND-SW.
018000     MOVE PT-LVLC-CAGR (1) TO WS-ROW-CAGR.
018100     PERFORM 2101-LEVEL-ROW-SEARCH THRU 2101-LEVEL-ROW-SEARCH-EXIT
018200         VARYING PT-LVLC-IDX FROM 1 BY 1
018300         UNTIL PT-LVLC-IDX > 6 OR LEVEL-CAGR-WAS-FOUND.
018400 2100-LOOKUP-LEVEL-CAGR-EXIT.
018500     EXIT.
018600******************************************************************
018700*    2101-LEVEL-ROW-SEARCH - ONE LEVEL-CAGR TABLE ROW.           *
018800******************************************************************
018900 2101-LEVEL-ROW-SEARCH.
019000     IF PT-BASE-LEVEL (PT-BASE-IDX) = PT-LVLC-LEVEL (PT-LVLC-IDX)
019100         MOVE PT-LVLC-CAGR (PT-LVLC-IDX) TO WS-ROW-CAGR
019200         MOVE 'Y' TO WS-LEVEL-FOUND-SW.
019300 2101-LEVEL-ROW-SEARCH-EXIT.
019400     EXIT.
019500******************************************************************
019600*    2200-CALC-SKILLS-MULT - COMPOUND THE PREMIUM OF EACH OF THE *
019700*    ROW'S UP TO FOUR SKILL SLOTS.  BLANK OR UNMATCHED SKILLS    *
019800*    CONTRIBUTE A FACTOR OF 1 (NO PREMIUM).                     *
019900******************************************************************
020000 2200-CALC-SKILLS-MULT.
020100     MOVE 1.0000 TO WS-SKILLS-MULT.
020200     PERFORM 2210-COMPOUND-ONE-SKILL
020300         THRU 2210-COMPOUND-ONE-SKILL-EXIT
020400         VARYING WS-SKILL-SLOT-SUB FROM 1 BY 1
020500         UNTIL WS-SKILL-SLOT-SUB > 4.
020600 2200-CALC-SKILLS-MULT-EXIT.
020700     EXIT.
020800******************************************************************
020900*    2210-COMPOUND-ONE-SKILL - ONE SKILL SLOT OF THE ROW.        *
021000******************************************************************
021100 2210-COMPOUND-ONE-SKILL.
021200     IF PT-BASE-SKILL (PT-BASE-IDX, WS-SKILL-SLOT-SUB) NOT = SPACES
021300         MOVE 'N' TO WS-SKILL-FOUND-SW
021400         PERFORM 2211-SKILL-ROW-SEARCH
021500             THRU 2211-SKILL-ROW-SEARCH-EXIT
021600             VARYING PT-SKILL-IDX FROM 1 BY 1
021700             UNTIL PT-SKILL-IDX > 14 OR SKILL-ROW-WAS-FOUND.
021800 2210-COMPOUND-ONE-SKILL-EXIT.
021900     EXIT.
022000******************************************************************
022100*    2211-SKILL-ROW-SEARCH - ONE SKILL PREMIUM TABLE ROW.        *
022200******************************************************************
022300 2211-SKILL-ROW-SEARCH.
022400     IF PT-BASE-SKILL (PT-BASE-IDX, WS-SKILL-SLOT-SUB) =
022500        PT-SKILL-NAME (PT-SKILL-IDX)
022600         COMPUTE WS-SKILLS-MULT ROUNDED =
022700             WS-SKILLS-MULT * (1 + PT-SKILL-PREMIUM (PT-SKILL-IDX))
022800         MOVE 'Y' TO WS-SKILL-FOUND-SW.
022900 2211-SKILL-ROW-SEARCH-EXIT.
023000     EXIT.
023100******************************************************************
023200*    2300-LOOKUP-LOCATION-MULT - UNKNOWN LOCATION DEFAULTS TO    *
023300*    0.90 (SAME AS UK/CA) PER REQ 92-266 RULE 4.                 *
023400******************************************************************
023500 2300-LOOKUP-LOCATION-MULT.
023600     MOVE 'N' TO WS-LOC-FOUND-SW.
023700     MOVE 0.9000 TO WS-ROW-LOC-MULT.
023800     PERFORM 2301-LOCATION-ROW-SEARCH
023900         THRU 2301-LOCATION-ROW-SEARCH-EXIT
024000         VARYING PT-LOC-IDX FROM 1 BY 1
024100         UNTIL PT-LOC-IDX > 7 OR LOC-MULT-WAS-FOUND.
024200 2300-LOOKUP-LOCATION-MULT-EXIT.
024300     EXIT.
024400******************************************************************
024500*    2301-LOCATION-ROW-SEARCH - ONE LOCATION TABLE ROW.          *
024600******************************************************************
024700 2301-LOCATION-ROW-SEARCH.
024800     IF PT-BASE-LOCATION (PT-BASE-IDX) = PT-LOC-CODE (PT-LOC-IDX)
024900         MOVE PT-LOC-MULT (PT-LOC-IDX) TO WS-ROW-LOC-MULT
025000         MOVE 'Y' TO WS-LOC-FOUND-SW.
025100 2301-LOCATION-ROW-SEARCH-EXIT.
025200     EXIT.
025300******************************************************************
025400*    2400-RUN-PIPELINE - APPLIES TO WHICHEVER OF LOW/HIGH WAS    *
025500*    MOVED INTO WS-V1 BY THE CALLER:                             *
025600*        V1 = BASE * (1 + CAGR)          (YEARS = 1)             *
025700*        V2 = V1 * (1 + INFLATION)        (YEARS = 1)            *
025800*        V3 = V2 * SKILLS-MULT * LOC-MULT * DEMAND-INDEX         *
025900******************************************************************
026000 2400-RUN-PIPELINE.
026100     COMPUTE WS-V1 ROUNDED = WS-V1 * (1 + WS-ROW-CAGR).
026200     COMPUTE WS-V2 ROUNDED = WS-V1 * (1 + 0.03).
026300     COMPUTE WS-V3 ROUNDED =
026400         WS-V2 * WS-SKILLS-MULT * WS-ROW-LOC-MULT *
026500         PT-BASE-DEMAND (PT-BASE-IDX).
026600 2400-RUN-PIPELINE-EXIT.
026700     EXIT.
026800******************************************************************
026900*    4000-CLOSE-FILES.                                           *
027000******************************************************************
027100 4000-CLOSE-FILES.
027200     CLOSE PROJ-DATA-OUT
027300           PROJ-REPORT.
027400******************************************************************
027500*    9100-PRINT-DETAIL-LINE - ONE PROJECTED ROLE/LEVEL ROW.      *
027600******************************************************************
027700 9100-PRINT-DETAIL-LINE.
027800     MOVE SPACES TO PROJ-DETAIL-LINE.
027900     MOVE PT-BASE-ROLE (PT-BASE-IDX)  TO PJ-ROLE.
028000     MOVE PT-BASE-LEVEL (PT-BASE-IDX) TO PJ-LEVEL.
028100     MOVE WS-PROJ-LOW                 TO PJ-LOW.
028200     MOVE WS-PROJ-HIGH                TO PJ-HIGH.
028300     MOVE WS-PROJ-MID                 TO PJ-MID.
028400     WRITE PROJ-REPORT-LINE FROM PROJ-DETAIL-LINE.
028500 9100-PRINT-DETAIL-LINE-EXIT.
028600     EXIT.
028700******************************************************************
028800*    9500-PRINT-TRAILER - ROLE COUNT AND AVERAGE PROJECTED MID   *
028900*    ACROSS ALL TWELVE BASELINE ROWS.                            *
029000******************************************************************
029100 9500-PRINT-TRAILER.
029200     COMPUTE WS-AVG-MID ROUNDED = WS-SUM-OF-MIDS / WS-ROWS-PROCESSED.
029300     MOVE WS-ROWS-PROCESSED TO WS-ED-COUNT.
029400     MOVE WS-AVG-MID        TO WS-ED-AVG-MID.
029500     MOVE WS-SEPARATOR-LINE TO PROJ-REPORT-LINE.
029600     WRITE PROJ-REPORT-LINE.
029700     MOVE SPACES TO PROJ-REPORT-LINE.
029800     STRING 'ROLES PROCESSED: '  DELIMITED BY SIZE
029900            WS-ED-COUNT          DELIMITED BY SIZE
030000            '   AVERAGE PROJECTED MID: ' DELIMITED BY SIZE
030100            WS-ED-AVG-MID        DELIMITED BY SIZE
030200         INTO PROJ-REPORT-LINE.
030300     WRITE PROJ-REPORT-LINE.
030400 9500-PRINT-TRAILER-EXIT.
030500     EXIT.
