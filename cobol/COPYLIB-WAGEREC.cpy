000100******************************************************************
000200*    COPYBOOK:  WAGEREC                                          *
000300*    WAGE-PERCENTILE INPUT RECORD -- SHARED LAYOUT FOR THE       *
000400*    DATA-ANALYTICS 2026 GUIDE (DA2026) AND THE SOFTWARE-        *
000500*    ENGINEERING GUIDE (SEPRED).  ONE RECORD PER ROLE.           *
000600*----------------------------------------------------------------*
000700* MAINTENENCE LOG                                                *
000800* DATE      AUTHOR        MAINTENANCE REQUIREMENT                *
000900* --------- ------------  --------------------------------------*
001000* 08/22/90 D QUINTERO      CREATED - REQ 90-204 WAGE FEED        *
001100* 01/09/99 D QUINTERO      Y2K REVIEW - NO 2-DIGIT YEARS HERE    *
001200* 03/03/16 T ODUYA         SHARED WITH SEPRED PER REQ 16-077     *
001300******************************************************************
001400 01  WAGE-PERCENTILE-RECORD.
001500     05  WG-ROLE                    PIC X(40).
001600     05  WG-CODE                    PIC X(10).
001700     05  WG-P10                     PIC 9(07).
001800     05  WG-P50                     PIC 9(07).
001900     05  WG-P90                     PIC 9(07).
002000     05  FILLER                     PIC X(01).
