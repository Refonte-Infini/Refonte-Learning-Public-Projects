000100******************************************************************
000200*    COPYBOOK:  PROJTAB                                          *
000300*    PARAMETER TABLES FOR THE DATA-ANALYTICS BASELINE PROJECTOR  *
000400*    (DABASE) -- BUILT-IN 2025 BASELINE ROWS, PER-LEVEL CAGR,    *
000500*    COMPOUNDED SKILL PREMIUMS, AND LOCATION MULTIPLIERS.        *
000600*----------------------------------------------------------------*
000700* MAINTENENCE LOG                                                *
000800* DATE      AUTHOR        MAINTENANCE REQUIREMENT                *
000900* --------- ------------  --------------------------------------*
001000* 11/19/92 D QUINTERO      CREATED - REQ 92-266 DA BASELINE      *
001100* 01/09/99 D QUINTERO      Y2K REVIEW - NO 2-DIGIT YEARS HERE    *
001200* 03/03/16 T ODUYA         ADDED ANALYTICS ENGINEER / AI ANALYST *
001300* 02/14/24 T ODUYA         2025 BASELINE REFRESH - REQ 24-041    *
001400******************************************************************
001500*    TWELVE BUILT-IN 2025 BASELINE ROWS.  UP TO FOUR SKILL NAMES *
001600*    PER ROLE (BLANK = UNUSED SLOT).                              *
001700******************************************************************
001800 01  PT-BASELINE-VALUES.
001900     05  FILLER PIC X(26) VALUE 'Data Analyst'.
002000     05  FILLER PIC X(08) VALUE 'Mid'.
002100     05  FILLER PIC 9(07) VALUE 65000.
002200     05  FILLER PIC 9(07) VALUE 95000.
002300     05  FILLER PIC X(16) VALUE 'SQL'.
002400     05  FILLER PIC X(16) VALUE 'Excel'.
002500     05  FILLER PIC X(16) VALUE 'Power BI'.
002600     05  FILLER PIC X(16) VALUE SPACES.
002700     05  FILLER PIC X(06) VALUE 'US'.
002800     05  FILLER PIC 9V99  VALUE 1.10.
002900     05  FILLER PIC X(26) VALUE 'BI Analyst'.
003000     05  FILLER PIC X(08) VALUE 'Mid'.
003100     05  FILLER PIC 9(07) VALUE 70000.
003200     05  FILLER PIC 9(07) VALUE 105000.
003300     05  FILLER PIC X(16) VALUE 'SQL'.
003400     05  FILLER PIC X(16) VALUE 'Power BI'.
003500     05  FILLER PIC X(16) VALUE 'DAX'.
003600     05  FILLER PIC X(16) VALUE SPACES.
003700     05  FILLER PIC X(06) VALUE 'US'.
003800     05  FILLER PIC 9V99  VALUE 1.08.
003900     05  FILLER PIC X(26) VALUE 'Business Analyst'.
004000     05  FILLER PIC X(08) VALUE 'Mid'.
004100     05  FILLER PIC 9(07) VALUE 70000.
004200     05  FILLER PIC 9(07) VALUE 110000.
004300     05  FILLER PIC X(16) VALUE 'SQL'.
004400     05  FILLER PIC X(16) VALUE 'Excel'.
004500     05  FILLER PIC X(16) VALUE SPACES.
004600     05  FILLER PIC X(16) VALUE SPACES.
004700     05  FILLER PIC X(06) VALUE 'US'.
004800     05  FILLER PIC 9V99  VALUE 1.06.
004900     05  FILLER PIC X(26) VALUE 'Product Analyst'.
005000     05  FILLER PIC X(08) VALUE 'Mid'.
005100     05  FILLER PIC 9(07) VALUE 80000.
005200     05  FILLER PIC 9(07) VALUE 125000.
005300     05  FILLER PIC X(16) VALUE 'SQL'.
005400     05  FILLER PIC X(16) VALUE 'Experimentation'.
005500     05  FILLER PIC X(16) VALUE SPACES.
005600     05  FILLER PIC X(16) VALUE SPACES.
005700     05  FILLER PIC X(06) VALUE 'US'.
005800     05  FILLER PIC 9V99  VALUE 1.12.
005900     05  FILLER PIC X(26) VALUE 'Analytics Engineer'.
006000     05  FILLER PIC X(08) VALUE 'Senior'.
006100     05  FILLER PIC 9(07) VALUE 110000.
006200     05  FILLER PIC 9(07) VALUE 165000.
006300     05  FILLER PIC X(16) VALUE 'SQL'.
006400     05  FILLER PIC X(16) VALUE 'Python'.
006500     05  FILLER PIC X(16) VALUE 'dbt'.
006600     05  FILLER PIC X(16) VALUE 'Snowflake'.
006700     05  FILLER PIC X(06) VALUE 'US'.
006800     05  FILLER PIC 9V99  VALUE 1.18.
006900     05  FILLER PIC X(26) VALUE 'Data Engineer'.
007000     05  FILLER PIC X(08) VALUE 'Senior'.
007100     05  FILLER PIC 9(07) VALUE 115000.
007200     05  FILLER PIC 9(07) VALUE 175000.
007300     05  FILLER PIC X(16) VALUE 'SQL'.
007400     05  FILLER PIC X(16) VALUE 'Python'.
007500     05  FILLER PIC X(16) VALUE 'Spark'.
007600     05  FILLER PIC X(16) VALUE SPACES.
007700     05  FILLER PIC X(06) VALUE 'US'.
007800     05  FILLER PIC 9V99  VALUE 1.17.
007900     05  FILLER PIC X(26) VALUE 'Data Scientist'.
008000     05  FILLER PIC X(08) VALUE 'Senior'.
008100     05  FILLER PIC 9(07) VALUE 120000.
008200     05  FILLER PIC 9(07) VALUE 180000.
008300     05  FILLER PIC X(16) VALUE 'Python'.
008400     05  FILLER PIC X(16) VALUE 'Machine Learning'.
008500     05  FILLER PIC X(16) VALUE SPACES.
008600     05  FILLER PIC X(16) VALUE SPACES.
008700     05  FILLER PIC X(06) VALUE 'US'.
008800     05  FILLER PIC 9V99  VALUE 1.15.
008900     05  FILLER PIC X(26) VALUE 'Machine Learning Engineer'.
009000     05  FILLER PIC X(08) VALUE 'Senior'.
009100     05  FILLER PIC 9(07) VALUE 140000.
009200     05  FILLER PIC 9(07) VALUE 210000.
009300     05  FILLER PIC X(16) VALUE 'Python'.
009400     05  FILLER PIC X(16) VALUE 'Machine Learning'.
009500     05  FILLER PIC X(16) VALUE SPACES.
009600     05  FILLER PIC X(16) VALUE SPACES.
009700     05  FILLER PIC X(06) VALUE 'US'.
009800     05  FILLER PIC 9V99  VALUE 1.20.
009900     05  FILLER PIC X(26) VALUE 'BI Developer'.
010000     05  FILLER PIC X(08) VALUE 'Senior'.
010100     05  FILLER PIC 9(07) VALUE 90000.
010200     05  FILLER PIC 9(07) VALUE 140000.
010300     05  FILLER PIC X(16) VALUE 'SQL'.
010400     05  FILLER PIC X(16) VALUE 'Power BI'.
010500     05  FILLER PIC X(16) VALUE SPACES.
010600     05  FILLER PIC X(16) VALUE SPACES.
010700     05  FILLER PIC X(06) VALUE 'US'.
010800     05  FILLER PIC 9V99  VALUE 1.10.
010900     05  FILLER PIC X(26) VALUE 'Marketing Analyst'.
011000     05  FILLER PIC X(08) VALUE 'Mid'.
011100     05  FILLER PIC 9(07) VALUE 65000.
011200     05  FILLER PIC 9(07) VALUE 100000.
011300     05  FILLER PIC X(16) VALUE 'SQL'.
011400     05  FILLER PIC X(16) VALUE 'Excel'.
011500     05  FILLER PIC X(16) VALUE SPACES.
011600     05  FILLER PIC X(16) VALUE SPACES.
011700     05  FILLER PIC X(06) VALUE 'US'.
011800     05  FILLER PIC 9V99  VALUE 1.07.
011900     05  FILLER PIC X(26) VALUE 'AI Analyst'.
012000     05  FILLER PIC X(08) VALUE 'Mid'.
012100     05  FILLER PIC 9(07) VALUE 85000.
012200     05  FILLER PIC 9(07) VALUE 135000.
012300     05  FILLER PIC X(16) VALUE 'SQL'.
012400     05  FILLER PIC X(16) VALUE 'Python'.
012500     05  FILLER PIC X(16) VALUE SPACES.
012600     05  FILLER PIC X(16) VALUE SPACES.
012700     05  FILLER PIC X(06) VALUE 'US'.
012800     05  FILLER PIC 9V99  VALUE 1.13.
012900     05  FILLER PIC X(26) VALUE 'Analytics Manager'.
013000     05  FILLER PIC X(08) VALUE 'Manager'.
013100     05  FILLER PIC 9(07) VALUE 130000.
013200     05  FILLER PIC 9(07) VALUE 200000.
013300     05  FILLER PIC X(16) VALUE 'SQL'.
013400     05  FILLER PIC X(16) VALUE 'Leadership'.
013500     05  FILLER PIC X(16) VALUE SPACES.
013600     05  FILLER PIC X(16) VALUE SPACES.
013700     05  FILLER PIC X(06) VALUE 'US'.
013800     05  FILLER PIC 9V99  VALUE 1.12.
013900 01  PT-BASELINE-TABLE REDEFINES PT-BASELINE-VALUES.
014000     05  PT-BASE-ROW OCCURS 12 TIMES
014100                     INDEXED BY PT-BASE-IDX.
014200         10  PT-BASE-ROLE           PIC X(26).
014300         10  PT-BASE-LEVEL          PIC X(08).
014400         10  PT-BASE-LOW            PIC 9(07).
014500         10  PT-BASE-HIGH           PIC 9(07).
014600         10  PT-BASE-SKILL          PIC X(16) OCCURS 4 TIMES.
014700         10  PT-BASE-LOCATION       PIC X(06).
014800         10  PT-BASE-DEMAND         PIC 9V99.
014900******************************************************************
015000*    CAGR BY LEVEL -- UNKNOWN LEVEL DEFAULTS TO ENTRY'S .06.      *
015100******************************************************************
015200 01  PT-LEVEL-CAGR-VALUES.
015300     05  FILLER PIC X(08) VALUE 'Entry'.
015400     05  FILLER PIC 9V9(04) VALUE 0.0600.
015500     05  FILLER PIC X(08) VALUE 'Mid'.
015600     05  FILLER PIC 9V9(04) VALUE 0.0700.
015700     05  FILLER PIC X(08) VALUE 'Senior'.
015800     05  FILLER PIC 9V9(04) VALUE 0.0800.
015900     05  FILLER PIC X(08) VALUE 'Lead'.
016000     05  FILLER PIC 9V9(04) VALUE 0.0850.
016100     05  FILLER PIC X(08) VALUE 'Manager'.
016200     05  FILLER PIC 9V9(04) VALUE 0.0850.
016300     05  FILLER PIC X(08) VALUE 'Director'.
016400     05  FILLER PIC 9V9(04) VALUE 0.0900.
016500 01  PT-LEVEL-CAGR-TABLE REDEFINES PT-LEVEL-CAGR-VALUES.
016600     05  PT-LVLC-ROW OCCURS 6 TIMES
016700                     INDEXED BY PT-LVLC-IDX.
016800         10  PT-LVLC-LEVEL          PIC X(08).
016900         10  PT-LVLC-CAGR           PIC 9V9(04).
017000******************************************************************
017100*    SKILL PREMIUM TABLE -- COMPOUNDED (MULTIPLIED), NOT SUMMED. *
017200*    UNKNOWN SKILL NAMES CONTRIBUTE A FACTOR OF 1 (NO PREMIUM).  *
017300******************************************************************
017400 01  PT-SKILL-VALUES.
017500     05  FILLER PIC X(16) VALUE 'Python'.
017600     05  FILLER PIC 9V9(04) VALUE 0.0300.
017700     05  FILLER PIC X(16) VALUE 'SQL'.
017800     05  FILLER PIC 9V9(04) VALUE 0.0200.
017900     05  FILLER PIC X(16) VALUE 'Tableau'.
018000     05  FILLER PIC 9V9(04) VALUE 0.0200.
018100     05  FILLER PIC X(16) VALUE 'Power BI'.
018200     05  FILLER PIC 9V9(04) VALUE 0.0200.
018300     05  FILLER PIC X(16) VALUE 'Looker'.
018400     05  FILLER PIC 9V9(04) VALUE 0.0200.
018500     05  FILLER PIC X(16) VALUE 'dbt'.
018600     05  FILLER PIC 9V9(04) VALUE 0.0300.
018700     05  FILLER PIC X(16) VALUE 'Snowflake'.
018800     05  FILLER PIC 9V9(04) VALUE 0.0300.
018900     05  FILLER PIC X(16) VALUE 'BigQuery'.
019000     05  FILLER PIC 9V9(04) VALUE 0.0300.
019100     05  FILLER PIC X(16) VALUE 'Spark'.
019200     05  FILLER PIC 9V9(04) VALUE 0.0300.
019300     05  FILLER PIC X(16) VALUE 'Machine Learning'.
019400     05  FILLER PIC 9V9(04) VALUE 0.0400.
019500     05  FILLER PIC X(16) VALUE 'Experimentation'.
019600     05  FILLER PIC 9V9(04) VALUE 0.0300.
019700     05  FILLER PIC X(16) VALUE 'DAX'.
019800     05  FILLER PIC 9V9(04) VALUE 0.0200.
019900     05  FILLER PIC X(16) VALUE 'Excel'.
020000     05  FILLER PIC 9V9(04) VALUE 0.0100.
020100     05  FILLER PIC X(16) VALUE 'Leadership'.
020200     05  FILLER PIC 9V9(04) VALUE 0.0150.
020300 01  PT-SKILL-TABLE REDEFINES PT-SKILL-VALUES.
020400     05  PT-SKILL-ROW OCCURS 14 TIMES
020500                      INDEXED BY PT-SKILL-IDX.
020600         10  PT-SKILL-NAME          PIC X(16).
020700         10  PT-SKILL-PREMIUM       PIC 9V9(04).
020800******************************************************************
020900*    LOCATION MULTIPLIER TABLE -- UNKNOWN LOCATION DEFAULTS      *
021000*    TO 0.90 (SAME AS UK/CA).                                     *
021100******************************************************************
021200 01  PT-LOCATION-VALUES.
021300     05  FILLER PIC X(06) VALUE 'US'.
021400     05  FILLER PIC 9V9(04) VALUE 1.0000.
021500     05  FILLER PIC X(06) VALUE 'EU'.
021600     05  FILLER PIC 9V9(04) VALUE 0.8500.
021700     05  FILLER PIC X(06) VALUE 'UK'.
021800     05  FILLER PIC 9V9(04) VALUE 0.9000.
021900     05  FILLER PIC X(06) VALUE 'CA'.
022000     05  FILLER PIC 9V9(04) VALUE 0.9000.
022100     05  FILLER PIC X(06) VALUE 'Remote'.
022200     05  FILLER PIC 9V9(04) VALUE 0.9500.
022300     05  FILLER PIC X(06) VALUE 'MEA'.
022400     05  FILLER PIC 9V9(04) VALUE 0.6500.
022500     05  FILLER PIC X(06) VALUE 'APAC'.
022600     05  FILLER PIC 9V9(04) VALUE 0.8000.
022700 01  PT-LOCATION-TABLE REDEFINES PT-LOCATION-VALUES.
022800     05  PT-LOC-ROW OCCURS 7 TIMES
022900                    INDEXED BY PT-LOC-IDX.
023000         10  PT-LOC-CODE            PIC X(06).
023100         10  PT-LOC-MULT            PIC 9V9(04).
