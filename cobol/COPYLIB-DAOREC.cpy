000100******************************************************************
000200*    COPYBOOK:  DAOREC                                           *
000300*    OUTPUT RECORDS FOR THE DATA-ANALYTICS 2026 GUIDE (DA2026).  *
000400*    DA-OUTPUT-RECORD GOES TO DA-DATA-OUT; DA-ERROR-RECORD GOES  *
000500*    TO DA-ERROR-OUT WHEN A WAGE RECORD FAILS VALIDATION.        *
000600*----------------------------------------------------------------*
000700* MAINTENENCE LOG                                                *
000800* DATE      AUTHOR        MAINTENANCE REQUIREMENT                *
000900* --------- ------------  --------------------------------------*
001000* 08/22/90 D QUINTERO      CREATED - REQ 90-204 WAGE FEED        *
001100* 01/09/99 D QUINTERO      Y2K REVIEW - NO 2-DIGIT YEARS HERE    *
001200* 03/03/16 T ODUYA         ADDED DA-ERROR-RECORD LAYOUT          *
001300******************************************************************
001400 01  DA-OUTPUT-RECORD.
001500     05  DB-ROLE                    PIC X(40).
001600     05  DB-CODE                    PIC X(10).
001700     05  DB-BASE-P10                PIC 9(07).
001800     05  DB-BASE-P50                PIC 9(07).
001900     05  DB-BASE-P90                PIC 9(07).
002000     05  DB-ENTRY-2026              PIC 9(07).
002100     05  DB-MID-2026                PIC 9(07).
002200     05  DB-SENIOR-2026             PIC 9(07).
002300     05  FILLER                     PIC X(01).
002400******************************************************************
002500*    ERROR RECORD -- WRITTEN WHEN A WAGE RECORD FAILS THE        *
002600*    "ALL THREE PERCENTILES MUST BE > 0" EDIT.                   *
002700******************************************************************
002800 01  DA-ERROR-RECORD.
002900     05  DE-ROLE                    PIC X(40).
003000     05  DE-CODE                    PIC X(10).
003100     05  DE-REASON                  PIC X(30).
003200     05  FILLER                     PIC X(01).
