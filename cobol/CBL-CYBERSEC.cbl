000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300*    PROGRAM:    CYBERSEC                                        *
000400*    TITLE:      CYBERSECURITY SALARY GUIDE - PREDICTION ENGINE  *
000500*    NARRATIVE:  READS ONE PREDICTION REQUEST PER RECORD FROM    *
000600*                CYBER-REQUEST, NORMALIZES THE ROLE/LEVEL TEXT,  *
000700*                LOOKS UP THE 2024 BASELINE RANGE, RUNS THE      *
000800*                RATING PIPELINE (CAGR, INFLATION, SKILLS,       *
000900*                GEOGRAPHY, EXPERIENCE REGRESSION) AND PRINTS A  *
001000*                PREDICTED 2026 RANGE TO CYBER-REPORT.           *
001100******************************************************************
001200 PROGRAM-ID.     CYBERSEC.
001300 AUTHOR.         R KOSINSKI.
001400 INSTALLATION.   COBOL DEVELOPMENT CENTER.
001500 DATE-WRITTEN.   03/14/1989.
001600 DATE-COMPILED.
001700 SECURITY.       NON-CONFIDENTIAL.
001800******************************************************************
001900*    MAINTENENCE LOG                                             *
002000*    DATE      AUTHOR        MAINTENANCE REQUIREMENT             *
002100*    --------- ------------  -----------------------------------*
002200*    03/14/89 R KOSINSKI      ORIGINAL PROGRAM - REQ 89-118      *
002300*    09/07/91 R KOSINSKI      ADDED IAM/GRC ROLE CATEGORIES      *
002400*    04/11/94 D QUINTERO      ADDED GEOGRAPHIC MULTIPLIER STEP   *
002500*    01/09/99 R KOSINSKI      Y2K REVIEW - RUN DATE NOW 4-DIGIT  *
002600*    07/02/03 D QUINTERO      ADDED SKILL PREMIUM MULTIPLIER     *
002700*    06/22/15 T ODUYA         ADDED CLOUD/DEVSECOPS/APPSEC ROLES *
002800*    11/09/19 T ODUYA         ADDED EXPERIENCE REGRESSION STEP   *
002900*    02/14/24 T ODUYA         2024 BASELINE REFRESH - REQ 24-041 *
003000*    08/19/24 T ODUYA         BLENDED WEIGHTING (V1/V2/V3) RULE  *
003100******************************************************************
003200 ENVIRONMENT DIVISION.
003300 CONFIGURATION SECTION.
003400 SOURCE-COMPUTER.    IBM-3081.
003500 OBJECT-COMPUTER.    IBM-3081.
003600 SPECIAL-NAMES.
003700     C01 IS TOP-OF-FORM.
003800 INPUT-OUTPUT SECTION.
003900 FILE-CONTROL.
004000     SELECT CYBER-REQUEST   ASSIGN TO CYBREQ
004100            FILE STATUS IS CYBER-REQUEST-STATUS.
004200     SELECT CYBER-REPORT    ASSIGN TO CYBRPT
004300            FILE STATUS IS CYBER-REPORT-STATUS.
004400 DATA DIVISION.
004500 FILE SECTION.
004600 FD  CYBER-REQUEST
004700     LABEL RECORDS ARE STANDARD
004800     RECORD CONTAINS 172 CHARACTERS.
004900     COPY CYBREC.
005000 FD  CYBER-REPORT
005100     LABEL RECORDS ARE STANDARD
005200     RECORD CONTAINS 132 CHARACTERS.
005300 01  CYBER-REPORT-LINE           PIC X(132).
005400 WORKING-STORAGE SECTION.
005500******************************************************************
005600*    SHOP-STANDARD PAGE/LINE CONTROL BLOCK - SEE PRINTCTL.        *
005700******************************************************************
005800     COPY PRINTCTL.
005900******************************************************************
006000*    ROLE/LEVEL ALIAS AND PARAMETER TABLES - SEE CYBTAB.          *
006100******************************************************************
006200     COPY CYBTAB.
006300 01  WS-SWITCHES.
006400     05  WS-EOF-SW              PIC X(01)  VALUE 'N'.
006500         88  END-OF-CYBER-REQUEST          VALUE 'Y'.
006600     05  WS-ALIAS-FOUND-SW      PIC X(01)  VALUE 'N'.
006700         88  ALIAS-WAS-FOUND               VALUE 'Y'.
006800     05  WS-LEVEL-FOUND-SW      PIC X(01)  VALUE 'N'.
006900         88  LEVEL-WAS-FOUND               VALUE 'Y'.
007000     05  WS-ROLE-FOUND-SW       PIC X(01)  VALUE 'N'.
007100         88  ROLE-ROW-WAS-FOUND            VALUE 'Y'.
007105     05  FILLER                 PIC X(01).
007200 01  WS-FILE-STATUS-FIELDS.
007300     05  CYBER-REQUEST-STATUS   PIC X(02).
007400         88  CYBER-REQUEST-OK              VALUE '00'.
007500         88  CYBER-REQUEST-EOF             VALUE '10'.
007600     05  CYBER-REPORT-STATUS    PIC X(02).
007700         88  CYBER-REPORT-OK               VALUE '00'.
007705     05  FILLER                 PIC X(01).
007800 01  WS-COUNTERS.
007900     05  WS-REQUEST-COUNT       PIC 9(05)  COMP  VALUE 0.
008000     05  WS-SUBSTR-TALLY        PIC 9(03)  COMP  VALUE 0.
008100     05  WS-SKILL-SUB           PIC 9(02)  COMP  VALUE 0.
008105     05  FILLER                 PIC X(01).
008200 01  WS-NORMALIZE-WORK.
008300     05  WS-ROLE-INPUT          PIC X(30).
008400     05  WS-LEVEL-INPUT         PIC X(12).
008500     05  WS-STATE-INPUT         PIC X(06).
008600     05  WS-ROLE-KEY            PIC X(25).
008700     05  WS-LEVEL-KEY           PIC X(06).
008705     05  FILLER                 PIC X(01).
008800 01  WS-BASELINE-WORK.
008900     05  WS-BASE-LOW            PIC 9(07).
009000     05  WS-BASE-HIGH           PIC 9(07).
009100     05  WS-ROLE-CAGR           PIC 9V9(04).
009200     05  WS-ROLE-LEVERAGE       PIC 9V9(04).
009300     05  WS-LEVEL-COL           PIC 9(01)  COMP  VALUE 1.
009305     05  FILLER                 PIC X(01).
009400 01  WS-PIPELINE-WORK.
009500     05  WS-CAGR-FACTOR         PIC 9V9(04).
009600     05  WS-A-LOW               PIC 9(09)V99.
009700     05  WS-A-HIGH              PIC 9(09)V99.
009800     05  WS-SKILLS-SUM          PIC 9V9(04).
009900     05  WS-SMULT               PIC 9V9(04).
010000     05  WS-GMULT               PIC 9V9(04).
010100     05  WS-RMULT               PIC 9V9(04).
010200     05  WS-TARGET-YEARS        PIC 9(03)  COMP.
010300     05  WS-DELTA-YEARS         PIC S9(03) COMP.
010400     05  WS-ADJ                 PIC S9V9(04).
010500     05  WS-V1-LOW              PIC 9(09)V9999.
010600     05  WS-V1-HIGH             PIC 9(09)V9999.
010700     05  WS-V2-LOW              PIC 9(09)V9999.
010800     05  WS-V2-HIGH             PIC 9(09)V9999.
010900     05  WS-V3-LOW              PIC 9(09)V9999.
011000     05  WS-V3-HIGH             PIC 9(09)V9999.
011100     05  WS-FINAL-LOW           PIC 9(07)V99.
011200     05  WS-FINAL-HIGH          PIC 9(07)V99.
011300     05  WS-FINAL-MID           PIC 9(07)V99.
011305     05  FILLER                 PIC X(01).
011400 01  WS-DISPLAY-WORK.
011500     05  WS-DISP-LOW            PIC 9(07).
011600     05  WS-DISP-HIGH           PIC 9(07).
011700     05  WS-DISP-MID            PIC 9(07).
011800     05  WS-DISP-SMULT          PIC 9V999.
011900     05  WS-DISP-GMULT          PIC 9V999.
012000     05  WS-DISP-RMULT          PIC 9V999.
012100     05  WS-ED-LOW              PIC $$$,$$$,$$9.
012200     05  WS-ED-HIGH             PIC $$$,$$$,$$9.
012300     05  WS-ED-MID              PIC $$$,$$$,$$9.
012400     05  WS-ED-SMULT            PIC 9.999.
012500     05  WS-ED-GMULT            PIC 9.999.
012600     05  WS-ED-RMULT            PIC 9.999.
012700     05  WS-ED-COUNT            PIC ZZ,ZZ9.
012705     05  FILLER                 PIC X(01).
012800 01  WS-SEPARATOR-LINE          PIC X(72)  VALUE ALL '-'.
012900 PROCEDURE DIVISION.
013000******************************************************************
013100*    0000-MAIN-PROCESSING CONTROLS THE WHOLE RUN.                *
013200******************************************************************
013300 0000-MAIN-PROCESSING.
013400     PERFORM 1000-OPEN-FILES.
013500     PERFORM 8000-READ-REQUEST-FILE.
013600     PERFORM 2000-PROCESS-REQUEST THRU 2000-PROCESS-REQUEST-EXIT
013700         UNTIL END-OF-CYBER-REQUEST.
013800     PERFORM 9500-PRINT-TRAILER.
013900     PERFORM 4000-CLOSE-FILES.
014000     STOP RUN.
014100******************************************************************
014200*    1000-OPEN-FILES.                                            *
014300******************************************************************
014400 1000-OPEN-FILES.
014500     OPEN INPUT  CYBER-REQUEST
014600          OUTPUT CYBER-REPORT.
014700     IF NOT CYBER-REQUEST-OK
014800         DISPLAY 'CYBERSEC - CYBER-REQUEST OPEN ERROR ' CYBER-REQUEST-STATUS
014900         STOP RUN.
015000     ACCEPT WS-CURRENT-DATE-DATA FROM DATE YYYYMMDD.
015100******************************************************************
015200*    2000-PROCESS-REQUEST - ONE PASS PER PREDICTION REQUEST.     *
015300******************************************************************
015400 2000-PROCESS-REQUEST.
015500     ADD 1 TO WS-REQUEST-COUNT.
015600     PERFORM 2100-NORMALIZE-ROLE  THRU 2100-NORMALIZE-ROLE-EXIT.
015700     PERFORM 2110-NORMALIZE-LEVEL THRU 2110-NORMALIZE-LEVEL-EXIT.
015800     PERFORM 2200-LOOKUP-BASELINE THRU 2200-LOOKUP-BASELINE-EXIT.
015900     PERFORM 2300-APPLY-CAGR-INFLATION
016000         THRU 2300-APPLY-CAGR-INFLATION-EXIT.
016100     PERFORM 2400-CALC-SKILLS-MULT THRU 2400-CALC-SKILLS-MULT-EXIT.
016200     PERFORM 2500-CALC-GEO-MULT    THRU 2500-CALC-GEO-MULT-EXIT.
016300     PERFORM 2600-CALC-REGRESSION-MULT
016400         THRU 2600-CALC-REGRESSION-MULT-EXIT.
016500     PERFORM 2700-BLEND-ADJUSTMENTS THRU 2700-BLEND-ADJUSTMENTS-EXIT.
016600     PERFORM 9000-PRINT-REPORT-BLOCK THRU 9000-PRINT-REPORT-BLOCK-EXIT.
016700     PERFORM 8000-READ-REQUEST-FILE.
016800 2000-PROCESS-REQUEST-EXIT.
016900     EXIT.
017000******************************************************************
017100*    2100-NORMALIZE-ROLE - UPPERCASE THE FREE-TEXT ROLE, THEN     *
017200*    MATCH AGAINST THE ALIAS TABLE (EXACT MATCH FIRST, THEN      *
017300*    SUBSTRING CONTAINMENT).  UNMATCHED FALLS BACK TO THE        *
017400*    CYBERSECURITY_ENGINEER ROLE KEY PER REQ 89-118 RULE 3.      *
017500******************************************************************
017600 2100-NORMALIZE-ROLE.
017700     MOVE REQ-ROLE TO WS-ROLE-INPUT.
017800     INSPECT WS-ROLE-INPUT
017900         CONVERTING 'abcdefghijklmnopqrstuvwxyz'
018000                 TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
018100     MOVE 'N' TO WS-ALIAS-FOUND-SW.
018200     MOVE 'CYBERSECURITY_ENGINEER' TO WS-ROLE-KEY.
018300     PERFORM 2101-EXACT-ROLE-SEARCH THRU 2101-EXACT-ROLE-SEARCH-EXIT
018400         VARYING CYB-ALIAS-IDX FROM 1 BY 1
018500         UNTIL CYB-ALIAS-IDX > 16 OR ALIAS-WAS-FOUND.
018600     IF NOT ALIAS-WAS-FOUND
018700         PERFORM 2102-SUBSTR-ROLE-SEARCH
018800             THRU 2102-SUBSTR-ROLE-SEARCH-EXIT
018900             VARYING CYB-ALIAS-IDX FROM 1 BY 1
019000             UNTIL CYB-ALIAS-IDX > 16 OR ALIAS-WAS-FOUND.
019100 2100-NORMALIZE-ROLE-EXIT.
019200     EXIT.
019300******************************************************************
019400*    2101-EXACT-ROLE-SEARCH - ONE ALIAS ROW, EXACT-LENGTH MATCH. *
019500******************************************************************
019600 2101-EXACT-ROLE-SEARCH.
019700     IF CYB-ALIAS-LEN (CYB-ALIAS-IDX) = 30
019800         IF WS-ROLE-INPUT = CYB-ALIAS-TEXT (CYB-ALIAS-IDX)
019900             MOVE CYB-ALIAS-ROLE-KEY (CYB-ALIAS-IDX) TO WS-ROLE-KEY
020000             MOVE 'Y' TO WS-ALIAS-FOUND-SW
020100     ELSE
020200         IF WS-ROLE-INPUT (1:CYB-ALIAS-LEN (CYB-ALIAS-IDX)) =
020300             CYB-ALIAS-TEXT (CYB-ALIAS-IDX)
020400                 (1:CYB-ALIAS-LEN (CYB-ALIAS-IDX))
020500           AND WS-ROLE-INPUT
020600                 (CYB-ALIAS-LEN (CYB-ALIAS-IDX) + 1:1) = SPACE
020700             MOVE CYB-ALIAS-ROLE-KEY (CYB-ALIAS-IDX) TO WS-ROLE-KEY
020800             MOVE 'Y' TO WS-ALIAS-FOUND-SW.
020900 2101-EXACT-ROLE-SEARCH-EXIT.
021000     EXIT.
021100******************************************************************
021200*    2102-SUBSTR-ROLE-SEARCH - ONE ALIAS ROW, SUBSTRING TEST.    *
021300******************************************************************
021400 2102-SUBSTR-ROLE-SEARCH.
021500     MOVE 0 TO WS-SUBSTR-TALLY.
021600     INSPECT WS-ROLE-INPUT TALLYING WS-SUBSTR-TALLY
021700         FOR ALL CYB-ALIAS-TEXT (CYB-ALIAS-IDX)
021800                 (1:CYB-ALIAS-LEN (CYB-ALIAS-IDX)).
021900     IF WS-SUBSTR-TALLY > 0
022000         MOVE CYB-ALIAS-ROLE-KEY (CYB-ALIAS-IDX) TO WS-ROLE-KEY
022100         MOVE 'Y' TO WS-ALIAS-FOUND-SW.
022200 2102-SUBSTR-ROLE-SEARCH-EXIT.
022300     EXIT.
022400******************************************************************
022500*    2110-NORMALIZE-LEVEL - UPPERCASE THE FREE-TEXT LEVEL, THEN  *
022600*    EXACT-MATCH AGAINST THE LEVEL ALIAS TABLE.  UNMATCHED FALLS *
022700*    BACK TO MID PER REQ 89-118 RULE 4.                          *
022800******************************************************************
022900 2110-NORMALIZE-LEVEL.
023000     MOVE REQ-LEVEL TO WS-LEVEL-INPUT.
023100     INSPECT WS-LEVEL-INPUT
023200         CONVERTING 'abcdefghijklmnopqrstuvwxyz'
023300                 TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
023400     MOVE 'N' TO WS-LEVEL-FOUND-SW.
023500     MOVE 'MID' TO WS-LEVEL-KEY.
023600     PERFORM 2111-EXACT-LEVEL-SEARCH
023700         THRU 2111-EXACT-LEVEL-SEARCH-EXIT
023800         VARYING CYB-LVLAL-IDX FROM 1 BY 1
023900         UNTIL CYB-LVLAL-IDX > 10 OR LEVEL-WAS-FOUND.
024000 2110-NORMALIZE-LEVEL-EXIT.
024100     EXIT.
024200******************************************************************
024300*    2111-EXACT-LEVEL-SEARCH - ONE LEVEL-ALIAS ROW.              *
024400******************************************************************
024500 2111-EXACT-LEVEL-SEARCH.
024600     IF WS-LEVEL-INPUT = CYB-LVLAL-TEXT (CYB-LVLAL-IDX)
024700         MOVE CYB-LVLAL-NORM (CYB-LVLAL-IDX) TO WS-LEVEL-KEY
024800         MOVE 'Y' TO WS-LEVEL-FOUND-SW.
024900 2111-EXACT-LEVEL-SEARCH-EXIT.
025000     EXIT.
025100******************************************************************
025200*    2200-LOOKUP-BASELINE - FIND THE ROLE ROW, THEN PULL THE     *
025300*    (LOW,HIGH) PAIR FOR THE NORMALIZED LEVEL COLUMN.            *
025400******************************************************************
025500 2200-LOOKUP-BASELINE.
025600     MOVE 'N' TO WS-ROLE-FOUND-SW.
025700     PERFORM 2201-ROLE-ROW-SEARCH THRU 2201-ROLE-ROW-SEARCH-EXIT
025800         VARYING CYB-BASE-IDX FROM 1 BY 1
025900         UNTIL CYB-BASE-IDX > 11 OR ROLE-ROW-WAS-FOUND.
026000     IF WS-LEVEL-KEY = 'ENTRY '
026100         MOVE 1 TO WS-LEVEL-COL
026200     ELSE
026300         IF WS-LEVEL-KEY = 'SENIOR'
026400             MOVE 3 TO WS-LEVEL-COL
026500         ELSE
026600             MOVE 2 TO WS-LEVEL-COL.
026700     SET CYB-LEVEL-IDX TO WS-LEVEL-COL.
026800     MOVE CYB-BASE-LOW  (CYB-BASE-IDX CYB-LEVEL-IDX) TO WS-BASE-LOW.
026900     MOVE CYB-BASE-HIGH (CYB-BASE-IDX CYB-LEVEL-IDX) TO WS-BASE-HIGH.
027000     MOVE CYB-BASE-CAGR     (CYB-BASE-IDX) TO WS-ROLE-CAGR.
027100     MOVE CYB-BASE-LEVERAGE (CYB-BASE-IDX) TO WS-ROLE-LEVERAGE.
027200 2200-LOOKUP-BASELINE-EXIT.
027300     EXIT.
027400******************************************************************
027500*    2201-ROLE-ROW-SEARCH - ONE ROLE-BASELINE ROW.               *
027600******************************************************************
027700 2201-ROLE-ROW-SEARCH.
027800     IF WS-ROLE-KEY = CYB-BASE-ROLE-KEY (CYB-BASE-IDX)
027900         MOVE 'Y' TO WS-ROLE-FOUND-SW
028000     ELSE
028100         IF CYB-BASE-IDX = 11
028200             SET CYB-BASE-IDX TO 1
028300             MOVE 'Y' TO WS-ROLE-FOUND-SW.
028400 2201-ROLE-ROW-SEARCH-EXIT.
028500     EXIT.
028600******************************************************************
028700*    2300-APPLY-CAGR-INFLATION - (1+CAGR) SQUARED (2 YEARS) THEN *
028800*    THE 1.07 INFLATION FACTOR, APPLIED TO LOW AND HIGH.         *
028900******************************************************************
029000 2300-APPLY-CAGR-INFLATION.
029100     COMPUTE WS-CAGR-FACTOR ROUNDED =
029200         (1 + WS-ROLE-CAGR) * (1 + WS-ROLE-CAGR).
029300     COMPUTE WS-A-LOW  ROUNDED = WS-BASE-LOW  * WS-CAGR-FACTOR * 1.07.
029400     COMPUTE WS-A-HIGH ROUNDED = WS-BASE-HIGH * WS-CAGR-FACTOR * 1.07.
029500 2300-APPLY-CAGR-INFLATION-EXIT.
029600     EXIT.
029700******************************************************************
029800*    2400-CALC-SKILLS-MULT - SUM PREMIUMS FOR THE UP-TO-SIX      *
029900*    SKILL CODES ON THE REQUEST, CAP AT 0.25, THEN               *
030000*    MULTIPLIER = 1 + 0.85 * CAPPED SUM.                         *
030100******************************************************************
030200 2400-CALC-SKILLS-MULT.
030300     MOVE 0 TO WS-SKILLS-SUM.
030400     PERFORM 2410-ADD-ONE-SKILL THRU 2410-ADD-ONE-SKILL-EXIT
030500         VARYING WS-SKILL-SUB FROM 1 BY 1
030600         UNTIL WS-SKILL-SUB > 6.
030700     IF WS-SKILLS-SUM > 0.2500
030800         MOVE 0.2500 TO WS-SKILLS-SUM.
030900     COMPUTE WS-SMULT ROUNDED = 1 + (0.85 * WS-SKILLS-SUM).
031000 2400-CALC-SKILLS-MULT-EXIT.
031100     EXIT.
031200******************************************************************
031300*    2410-ADD-ONE-SKILL - LOOK UP ONE REQUESTED SKILL CODE AND   *
031400*    ADD ITS PREMIUM (UNKNOWN CODES OR BLANK SLOTS ADD 0).       *
031500******************************************************************
031600 2410-ADD-ONE-SKILL.
031700     IF REQ-SKILL (WS-SKILL-SUB) NOT = SPACES
031800         MOVE 'N' TO WS-ALIAS-FOUND-SW
031900         PERFORM 2411-SKILL-ROW-SEARCH
032000             THRU 2411-SKILL-ROW-SEARCH-EXIT
032100             VARYING CYB-SKILL-IDX FROM 1 BY 1
032200             UNTIL CYB-SKILL-IDX > 31 OR ALIAS-WAS-FOUND.
032300 2410-ADD-ONE-SKILL-EXIT.
032400     EXIT.
032500******************************************************************
032600*    2411-SKILL-ROW-SEARCH - ONE SKILL-PREMIUM ROW.              *
032700******************************************************************
032800 2411-SKILL-ROW-SEARCH.
032900     IF REQ-SKILL (WS-SKILL-SUB) = CYB-SKILL-CODE (CYB-SKILL-IDX)
033000         ADD CYB-SKILL-PREMIUM (CYB-SKILL-IDX) TO WS-SKILLS-SUM
033100         MOVE 'Y' TO WS-ALIAS-FOUND-SW.
033200 2411-SKILL-ROW-SEARCH-EXIT.
033300     EXIT.
033400******************************************************************
033500*    2500-CALC-GEO-MULT - UPPERCASE THE STATE CODE, LOOK UP THE  *
033600*    GEOGRAPHIC MULTIPLIER TABLE, DEFAULT 1.00 IF NOT FOUND.     *
033700******************************************************************
033800 2500-CALC-GEO-MULT.
033900     MOVE REQ-STATE TO WS-STATE-INPUT.
034000     INSPECT WS-STATE-INPUT
034100         CONVERTING 'abcdefghijklmnopqrstuvwxyz'
034200                 TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
034300     MOVE 1.0000 TO WS-GMULT.
034400     MOVE 'N' TO WS-ALIAS-FOUND-SW.
034500     PERFORM 2501-GEO-ROW-SEARCH THRU 2501-GEO-ROW-SEARCH-EXIT
034600         VARYING CYB-GEO-IDX FROM 1 BY 1
034700         UNTIL CYB-GEO-IDX > 16 OR ALIAS-WAS-FOUND.
034800 2500-CALC-GEO-MULT-EXIT.
034900     EXIT.
035000******************************************************************
035100*    2501-GEO-ROW-SEARCH - ONE STATE-MULTIPLIER ROW.             *
035200******************************************************************
035300 2501-GEO-ROW-SEARCH.
035400     IF WS-STATE-INPUT = CYB-GEO-STATE (CYB-GEO-IDX)
035500         MOVE CYB-GEO-MULT (CYB-GEO-IDX) TO WS-GMULT
035600         MOVE 'Y' TO WS-ALIAS-FOUND-SW.
035700 2501-GEO-ROW-SEARCH-EXIT.
035800     EXIT.
035900******************************************************************
036000*    2600-CALC-REGRESSION-MULT - TARGET YEARS BY LEVEL (1/4/8),  *
036100*    DELTA = YEARS EXPERIENCE - TARGET, ADJ = DELTA * LEVERAGE   *
036200*    CLIPPED TO [-0.05,+0.08], MULTIPLIER = 1 + CLIPPED ADJ.     *
036300******************************************************************
036400 2600-CALC-REGRESSION-MULT.
036500     IF WS-LEVEL-KEY = 'ENTRY '
036600         MOVE 1 TO WS-TARGET-YEARS
036700     ELSE
036800         IF WS-LEVEL-KEY = 'SENIOR'
036900             MOVE 8 TO WS-TARGET-YEARS
037000         ELSE
037100             MOVE 4 TO WS-TARGET-YEARS.
037200     COMPUTE WS-DELTA-YEARS = REQ-YEARS - WS-TARGET-YEARS.
037300     COMPUTE WS-ADJ ROUNDED = WS-DELTA-YEARS * WS-ROLE-LEVERAGE.
037400     IF WS-ADJ < -0.0500
037500         MOVE -0.0500 TO WS-ADJ.
037600     IF WS-ADJ > 0.0800
037700         MOVE 0.0800 TO WS-ADJ.
037800     COMPUTE WS-RMULT ROUNDED = 1 + WS-ADJ.
037900 2600-CALC-REGRESSION-MULT-EXIT.
038000     EXIT.
038100******************************************************************
038200*    2700-BLEND-ADJUSTMENTS - PARTIAL (20%) BLENDING WEIGHTS,    *
038300*    APPLIED THE SAME WAY TO LOW AND HIGH:                       *
038400*        V1 = 0.8*A + 0.2*(A*S)                                  *
038500*        V2 = 0.8*V1 + 0.2*(A*S*G)                                *
038600*        V3 = 0.8*V2 + 0.2*(A*S*G*R)                              *
038700*    V3 IS FINAL LOW/HIGH; MID = (LOW+HIGH)/2.                    *
038800******************************************************************
038900 2700-BLEND-ADJUSTMENTS.
039000     COMPUTE WS-V1-LOW  ROUNDED =
039100         (0.8 * WS-A-LOW)  + (0.2 * (WS-A-LOW  * WS-SMULT)).
039200     COMPUTE WS-V1-HIGH ROUNDED =
039300         (0.8 * WS-A-HIGH) + (0.2 * (WS-A-HIGH * WS-SMULT)).
039400     COMPUTE WS-V2-LOW  ROUNDED =
039500         (0.8 * WS-V1-LOW)  +
039600         (0.2 * (WS-A-LOW  * WS-SMULT * WS-GMULT)).
039700     COMPUTE WS-V2-HIGH ROUNDED =
039800         (0.8 * WS-V1-HIGH) +
039900         (0.2 * (WS-A-HIGH * WS-SMULT * WS-GMULT)).
040000     COMPUTE WS-V3-LOW  ROUNDED =
040100         (0.8 * WS-V2-LOW)  +
040200         (0.2 * (WS-A-LOW  * WS-SMULT * WS-GMULT * WS-RMULT)).
040300     COMPUTE WS-V3-HIGH ROUNDED =
040400         (0.8 * WS-V2-HIGH) +
040500         (0.2 * (WS-A-HIGH * WS-SMULT * WS-GMULT * WS-RMULT)).
040600     COMPUTE WS-FINAL-LOW  ROUNDED = WS-V3-LOW.
040700     COMPUTE WS-FINAL-HIGH ROUNDED = WS-V3-HIGH.
040800     COMPUTE WS-FINAL-MID  ROUNDED =
040900         (WS-FINAL-LOW + WS-FINAL-HIGH) / 2.
041000 2700-BLEND-ADJUSTMENTS-EXIT.
041100     EXIT.
041200******************************************************************
041300*    4000-CLOSE-FILES.                                           *
041400******************************************************************
041500 4000-CLOSE-FILES.
041600     CLOSE CYBER-REQUEST
041700           CYBER-REPORT.
041800******************************************************************
041900*    8000-READ-REQUEST-FILE - NEXT SEQUENTIAL PREDICTION REQUEST.*
042000******************************************************************
042100 8000-READ-REQUEST-FILE.
042200     READ CYBER-REQUEST
042300         AT END MOVE 'Y' TO WS-EOF-SW.
042400 8000-READ-REQUEST-FILE-EXIT.
042500     EXIT.
042600******************************************************************
042700*    9000-PRINT-REPORT-BLOCK - SEPARATOR, ROLE/LEVEL LINE,       *
042800*    PREDICTED RANGE LINE, MULTIPLIER LINE.                      *
042900******************************************************************
043000 9000-PRINT-REPORT-BLOCK.
043100     MOVE WS-SEPARATOR-LINE TO CYBER-REPORT-LINE.
043200     WRITE CYBER-REPORT-LINE.
043300     PERFORM 9100-PRINT-ROLE-LINE  THRU 9100-PRINT-ROLE-LINE-EXIT.
043400     PERFORM 9200-PRINT-RANGE-LINE THRU 9200-PRINT-RANGE-LINE-EXIT.
043500     PERFORM 9300-PRINT-MULT-LINE  THRU 9300-PRINT-MULT-LINE-EXIT.
043600 9000-PRINT-REPORT-BLOCK-EXIT.
043700     EXIT.
043800******************************************************************
043900*    9100-PRINT-ROLE-LINE - "ROLEKEY (LEVEL)".                   *
044000******************************************************************
044100 9100-PRINT-ROLE-LINE.
044200     MOVE SPACES TO CYBER-REPORT-LINE.
044300     STRING WS-ROLE-KEY DELIMITED BY SPACE
044400            ' ('        DELIMITED BY SIZE
044500            WS-LEVEL-KEY DELIMITED BY SPACE
044600            ')'         DELIMITED BY SIZE
044700         INTO CYBER-REPORT-LINE.
044800     WRITE CYBER-REPORT-LINE.
044900 9100-PRINT-ROLE-LINE-EXIT.
045000     EXIT.
045100******************************************************************
045200*    9200-PRINT-RANGE-LINE - "PREDICTED 2026: $LOW - $HIGH       *
045300*    (MID $MID)" -- WHOLE-DOLLAR AMOUNTS WITH COMMAS.            *
045400******************************************************************
045500 9200-PRINT-RANGE-LINE.
045600     COMPUTE WS-DISP-LOW  ROUNDED = WS-FINAL-LOW.
045700     COMPUTE WS-DISP-HIGH ROUNDED = WS-FINAL-HIGH.
045800     COMPUTE WS-DISP-MID  ROUNDED = WS-FINAL-MID.
045900     MOVE WS-DISP-LOW  TO WS-ED-LOW.
046000     MOVE WS-DISP-HIGH TO WS-ED-HIGH.
046100     MOVE WS-DISP-MID  TO WS-ED-MID.
046200     MOVE SPACES TO CYBER-REPORT-LINE.
046300     STRING 'PREDICTED 2026: ' DELIMITED BY SIZE
046400            WS-ED-LOW          DELIMITED BY SIZE
046500            ' - '              DELIMITED BY SIZE
046600            WS-ED-HIGH         DELIMITED BY SIZE
046700            ' (MID '           DELIMITED BY SIZE
046800            WS-ED-MID          DELIMITED BY SIZE
046900            ')'                DELIMITED BY SIZE
047000         INTO CYBER-REPORT-LINE.
047100     WRITE CYBER-REPORT-LINE.
047200 9200-PRINT-RANGE-LINE-EXIT.
047300     EXIT.
047400******************************************************************
047500*    9300-PRINT-MULT-LINE - "MULTIPLIERS: SKILLS=X.XXX GEO=X.XXX *
047600*    REG=X.XXX" -- SHOWN TO 3 DECIMAL PLACES.                    *
047700******************************************************************
047800 9300-PRINT-MULT-LINE.
047900     COMPUTE WS-DISP-SMULT ROUNDED = WS-SMULT.
048000     COMPUTE WS-DISP-GMULT ROUNDED = WS-GMULT.
048100     COMPUTE WS-DISP-RMULT ROUNDED = WS-RMULT.
048200     MOVE WS-DISP-SMULT TO WS-ED-SMULT.
048300     MOVE WS-DISP-GMULT TO WS-ED-GMULT.
048400     MOVE WS-DISP-RMULT TO WS-ED-RMULT.
048500     MOVE SPACES TO CYBER-REPORT-LINE.
048600     STRING 'MULTIPLIERS: SKILLS=' DELIMITED BY SIZE
048700            WS-ED-SMULT            DELIMITED BY SIZE
048800            ' GEO='                DELIMITED BY SIZE
048900            WS-ED-GMULT            DELIMITED BY SIZE
049000            ' REG='                DELIMITED BY SIZE
049100            WS-ED-RMULT            DELIMITED BY SIZE
049200         INTO CYBER-REPORT-LINE.
049300     WRITE CYBER-REPORT-LINE.
049400 9300-PRINT-MULT-LINE-EXIT.
049500     EXIT.
049600******************************************************************
049700*    9500-PRINT-TRAILER - COUNT OF REQUESTS PROCESSED.  NO       *
049800*    CONTROL BREAKS ON THIS RUN PER REQ 89-118.                  *
049900******************************************************************
050000 9500-PRINT-TRAILER.
050100     MOVE WS-SEPARATOR-LINE TO CYBER-REPORT-LINE.
050200     WRITE CYBER-REPORT-LINE.
050300     MOVE WS-REQUEST-COUNT TO WS-ED-COUNT.
050400     MOVE SPACES TO CYBER-REPORT-LINE.
050500     STRING 'REQUESTS PROCESSED: ' DELIMITED BY SIZE
050600            WS-ED-COUNT            DELIMITED BY SIZE
050700         INTO CYBER-REPORT-LINE.
050800     WRITE CYBER-REPORT-LINE.
